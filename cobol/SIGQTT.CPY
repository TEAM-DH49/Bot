000100*****************************************************************
000200*    SIGQTT                                                    *
000300*    WORKING QUOTE TABLE -- ENTIRE QUOTES FILE LOADED HERE AT  *
000400*    START OF RUN BY SIGSCAN SECTION 2000.  TABLE IS KEPT IN   *
000500*    ASCENDING QT-TAB-SYMBOL SEQUENCE (SAME AS THE INPUT FILE) *
000600*    SO THE SCANNER CAN USE SEARCH ALL FOR THE SYMBOL LOOKUP   *
000700*    INSTEAD OF A SEQUENTIAL SEARCH.                           *
000800*---------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE       AUTHOR         REQUEST     DESCRIPTION
001100* ---------- -------------  ----------  ------------------------
001200* 03/05/87   D QUINTERO     CDC-1103    ORIGINAL TABLE, 2000
001300*                           SYMBOL CEILING
001400* 04/11/97   E ACKERMAN     CDC-1955    CHANGED FROM SEARCH TO
001500*                           SEARCH ALL -- TABLE NOW BUILT KEYED
001600*****************************************************************
001700 01  QT-TABLE-SIZE                   PIC S9(04) USAGE IS COMP.
001800 01  QT-TABLE-INDEX                  PIC S9(04) USAGE IS COMP.
001900*
002000 01  QT-TABLE.
002100     02  QT-TAB-ENTRY OCCURS 1 TO 2000 TIMES
002200             DEPENDING ON QT-TABLE-SIZE
002300             ASCENDING KEY IS QT-TAB-SYMBOL
002400             INDEXED BY QT-IDX.
002500         05  QT-TAB-SYMBOL            PIC X(10).
002600         05  QT-TAB-PRICE             PIC S9(07)V99.
002700         05  QT-TAB-CHANGE            PIC S9(07)V99.
002800         05  QT-TAB-CHANGE-PCT        PIC S9(03)V99.
002900         05  QT-TAB-VOLUME            PIC 9(12).
003000         05  QT-TAB-AVG-VOLUME        PIC 9(12).
003100         05  QT-TAB-52WK-HIGH         PIC S9(07)V99.
003200         05  QT-TAB-52WK-LOW          PIC S9(07)V99.
003300         05  FILLER                   PIC X(01).
