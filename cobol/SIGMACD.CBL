000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGMACD.
000300 AUTHOR.        DAVID QUINTERO.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  06/03/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGMACD  --  MACD (12/26/9) CALCULATOR                    *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000).  BUILDS THE 12 AND 26 PERIOD EMA OF CLOSING PRICE  *
001200*    ONE BAR AT A TIME, DERIVES THE MACD LINE, THEN THE 9      *
001300*    PERIOD EMA OF THE MACD LINE FOR THE SIGNAL LINE, AND      *
001400*    TESTS FOR A BULLISH/BEARISH CROSSOVER.                    *
001500*---------------------------------------------------------------*
001600* MAINTENANCE LOG
001700* DATE       AUTHOR         REQUEST     DESCRIPTION
001800* ---------- -------------  ----------  ------------------------
001900* 06/03/91   D QUINTERO     CDC-1467    ORIGINAL PROGRAM
002000* 07/22/91   D QUINTERO     CDC-1490    CORRECTED SIGNAL-LINE
002100*                           SEED -- WAS STARTING FROM ZERO
002200* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002300*                           FIELDS IN THIS PROGRAM, NO CHANGE
002400* 06/17/03   E ACKERMAN    CDC-1746    ADDED WORK-AREA DUMP/AUDIT
002500*                           REDEFINES VIEWS PER SHOP AUDIT
002600*                           STANDARDS REVIEW, SECTION 2.4
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3096.
003300 OBJECT-COMPUTER. IBM-3096.
003400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003500*===============================================================*
003600 DATA DIVISION.
003700*---------------------------------------------------------------*
003800 WORKING-STORAGE SECTION.
003900*---------------------------------------------------------------*
004000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004100     05  WS-BARS-NEEDED              PIC S9(03) COMP VALUE 35.
004200     05  WS-MACD-LOOP-SUB            PIC S9(03) COMP.
004300     05  FILLER                    PIC X(01).
004400*---------------------------------------------------------------*
004500 01  WS-K-FACTORS.
004600     05  WS-K-FAST                   PIC S9(01)V9999.
004700     05  WS-K-SLOW                   PIC S9(01)V9999.
004800     05  WS-K-SIGNAL                 PIC S9(01)V9999.
004900     05  FILLER                    PIC X(01).
005000*---------------------------------------------------------------*
005100 01  WS-EMA-RUNNING-VALUES.
005200     05  WS-EMA-FAST-CUR             PIC S9(07)V9999.
005300     05  WS-EMA-SLOW-CUR             PIC S9(07)V9999.
005400     05  WS-MACD-CUR                 PIC S9(05)V9999.
005500     05  WS-MACD-PREV                PIC S9(05)V9999.
005600     05  WS-SIGNAL-CUR               PIC S9(05)V9999.
005700     05  WS-SIGNAL-PREV              PIC S9(05)V9999.
005800     05  FILLER                    PIC X(01).
005900*---------------------------------------------------------------*
006000*---------------------------------------------------------------*
006100*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
006200*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
006300*    06/17/03   CDC-1746                                            *
006400*---------------------------------------------------------------*
006500 01  WS-PROGRAM-RUN-STAMP.
006600     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
006700     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
006800     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
006900 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
007000                                  PIC 9(06).
007100*
007200 01  WS-CALC-TALLY-FIELDS.
007300     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
007400     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
007500     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
007600 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
007700     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
007800                                      OCCURS 3 TIMES.
007900*
008000 01  WS-CALC-ERROR-SWITCHES.
008100     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
008200     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
008300     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
008400     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
008500 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
008600                                  PIC X(04).
008700*===============================================================*
008800 LINKAGE SECTION.
008900 COPY SIGBART.
009000*---------------------------------------------------------------*
009100 01  LS-MACD-RESULT.
009200     05  LS-MACD-VALID               PIC X(01).
009300     05  LS-MACD-LINE                PIC S9(05)V99.
009400     05  LS-MACD-SIGNAL-LINE         PIC S9(05)V99.
009500     05  LS-MACD-HISTOGRAM           PIC S9(05)V99.
009600     05  LS-MACD-SIGNAL-TYPE         PIC X(08).
009700     05  LS-MACD-CROSSOVER           PIC X(18).
009800     05  LS-MACD-INTERPRETATION      PIC X(12).
009900     05  LS-MACD-STRENGTH            PIC 9(01).
010000     05  FILLER                      PIC X(01).
010100*===============================================================*
010200 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE, LS-MACD-RESULT.
010300*---------------------------------------------------------------*
010400 0000-MAIN-ROUTINE.
010500*---------------------------------------------------------------*
010600     PERFORM 1000-INITIALIZE-RESULT.
010700     IF BAR-TABLE-SIZE LESS THAN WS-BARS-NEEDED
010800         MOVE 'N' TO LS-MACD-VALID
010900     ELSE
011000         MOVE 'Y' TO LS-MACD-VALID
011100         PERFORM 2000-BUILD-MACD-SERIES
011200         MOVE WS-MACD-CUR   TO LS-MACD-LINE
011300         MOVE WS-SIGNAL-CUR TO LS-MACD-SIGNAL-LINE
011400         COMPUTE LS-MACD-HISTOGRAM ROUNDED =
011500                 WS-MACD-CUR - WS-SIGNAL-CUR
011600         PERFORM 3000-CLASSIFY-SIGNAL-TYPE
011700         PERFORM 4000-DETECT-CROSSOVER
011800         PERFORM 5000-INTERPRET-SIGNAL.
011900     GOBACK.
012000*---------------------------------------------------------------*
012100 1000-INITIALIZE-RESULT.
012200*---------------------------------------------------------------*
012300     MOVE ZERO  TO LS-MACD-LINE LS-MACD-SIGNAL-LINE
012400                   LS-MACD-HISTOGRAM LS-MACD-STRENGTH.
012500     MOVE SPACE TO LS-MACD-SIGNAL-TYPE LS-MACD-CROSSOVER
012600                   LS-MACD-INTERPRETATION.
012700     COMPUTE WS-K-FAST   ROUNDED = 2 / 13.
012800     COMPUTE WS-K-SLOW   ROUNDED = 2 / 27.
012900     COMPUTE WS-K-SIGNAL ROUNDED = 2 / 10.
013000*---------------------------------------------------------------*
013100 2000-BUILD-MACD-SERIES.
013200*---------------------------------------------------------------*
013300*    ONE PASS OVER ALL BARS, OLDEST TO NEWEST, CARRYING THE     *
013400*    FAST/SLOW PRICE EMA'S AND THE SIGNAL-LINE EMA OF THE       *
013500*    RESULTING MACD VALUE.  ONLY THE FINAL AND PRIOR-BAR        *
013600*    MACD/SIGNAL VALUES SURVIVE THE LOOP.                       *
013700*---------------------------------------------------------------*
013800     MOVE BAR-CLOSE (1) TO WS-EMA-FAST-CUR WS-EMA-SLOW-CUR.
013900     COMPUTE WS-MACD-CUR = WS-EMA-FAST-CUR - WS-EMA-SLOW-CUR.
014000     MOVE WS-MACD-CUR TO WS-SIGNAL-CUR.
014100     MOVE WS-MACD-CUR TO WS-MACD-PREV.
014200     MOVE WS-SIGNAL-CUR TO WS-SIGNAL-PREV.
014300     PERFORM 2100-MACD-ONE-BAR
014400             VARYING WS-MACD-LOOP-SUB FROM 2 BY 1
014500             UNTIL WS-MACD-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
014600*---------------------------------------------------------------*
014700 2100-MACD-ONE-BAR.
014800*---------------------------------------------------------------*
014900     MOVE WS-MACD-CUR   TO WS-MACD-PREV.
015000     MOVE WS-SIGNAL-CUR TO WS-SIGNAL-PREV.
015100     COMPUTE WS-EMA-FAST-CUR ROUNDED =
015200             (BAR-CLOSE (WS-MACD-LOOP-SUB) * WS-K-FAST)
015300           + (WS-EMA-FAST-CUR * (1 - WS-K-FAST)).
015400     COMPUTE WS-EMA-SLOW-CUR ROUNDED =
015500             (BAR-CLOSE (WS-MACD-LOOP-SUB) * WS-K-SLOW)
015600           + (WS-EMA-SLOW-CUR * (1 - WS-K-SLOW)).
015700     COMPUTE WS-MACD-CUR ROUNDED =
015800             WS-EMA-FAST-CUR - WS-EMA-SLOW-CUR.
015900     COMPUTE WS-SIGNAL-CUR ROUNDED =
016000             (WS-MACD-CUR * WS-K-SIGNAL)
016100           + (WS-SIGNAL-CUR * (1 - WS-K-SIGNAL)).
016200*---------------------------------------------------------------*
016300 3000-CLASSIFY-SIGNAL-TYPE.
016400*---------------------------------------------------------------*
016500     EVALUATE TRUE
016600         WHEN LS-MACD-LINE GREATER THAN LS-MACD-SIGNAL-LINE
016700             MOVE 'BULLISH' TO LS-MACD-SIGNAL-TYPE
016800         WHEN LS-MACD-LINE LESS THAN LS-MACD-SIGNAL-LINE
016900             MOVE 'BEARISH' TO LS-MACD-SIGNAL-TYPE
017000         WHEN OTHER
017100             MOVE 'NEUTRAL' TO LS-MACD-SIGNAL-TYPE
017200     END-EVALUATE.
017300*---------------------------------------------------------------*
017400 4000-DETECT-CROSSOVER.
017500*---------------------------------------------------------------*
017600     IF WS-MACD-PREV NOT GREATER THAN WS-SIGNAL-PREV
017700        AND WS-MACD-CUR GREATER THAN WS-SIGNAL-CUR
017800         MOVE 'BULLISH-CROSSOVER' TO LS-MACD-CROSSOVER
017900     ELSE
018000     IF WS-MACD-PREV NOT LESS THAN WS-SIGNAL-PREV
018100        AND WS-MACD-CUR LESS THAN WS-SIGNAL-CUR
018200         MOVE 'BEARISH-CROSSOVER' TO LS-MACD-CROSSOVER
018300     ELSE
018400         MOVE 'NONE'              TO LS-MACD-CROSSOVER
018500     END-IF
018600     END-IF.
018700*---------------------------------------------------------------*
018800 5000-INTERPRET-SIGNAL.
018900*---------------------------------------------------------------*
019000     EVALUATE TRUE
019100         WHEN LS-MACD-CROSSOVER EQUAL 'BULLISH-CROSSOVER'
019200             MOVE 'STRONG-BUY'  TO LS-MACD-INTERPRETATION
019300             MOVE 5             TO LS-MACD-STRENGTH
019400         WHEN LS-MACD-CROSSOVER EQUAL 'BEARISH-CROSSOVER'
019500             MOVE 'STRONG-SELL' TO LS-MACD-INTERPRETATION
019600             MOVE 5             TO LS-MACD-STRENGTH
019700         WHEN LS-MACD-SIGNAL-TYPE EQUAL 'BULLISH'
019800              AND LS-MACD-HISTOGRAM GREATER THAN .50
019900             MOVE 'BUY'         TO LS-MACD-INTERPRETATION
020000             MOVE 3             TO LS-MACD-STRENGTH
020100         WHEN LS-MACD-SIGNAL-TYPE EQUAL 'BULLISH'
020200             MOVE 'WEAK-BUY'    TO LS-MACD-INTERPRETATION
020300             MOVE 2             TO LS-MACD-STRENGTH
020400         WHEN LS-MACD-SIGNAL-TYPE EQUAL 'BEARISH'
020500              AND LS-MACD-HISTOGRAM LESS THAN -.50
020600             MOVE 'SELL'        TO LS-MACD-INTERPRETATION
020700             MOVE 3             TO LS-MACD-STRENGTH
020800         WHEN LS-MACD-SIGNAL-TYPE EQUAL 'BEARISH'
020900             MOVE 'WEAK-SELL'   TO LS-MACD-INTERPRETATION
021000             MOVE 2             TO LS-MACD-STRENGTH
021100         WHEN OTHER
021200             MOVE 'NEUTRAL'     TO LS-MACD-INTERPRETATION
021300             MOVE 0             TO LS-MACD-STRENGTH
021400     END-EVALUATE.
