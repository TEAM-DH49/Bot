000100*****************************************************************
000200*    SIGHL                                                     *
000300*    RECORD LAYOUT FOR THE HEADLINES FILE -- ONE NEWS HEADLINE *
000400*    PER SYMBOL, READ BY SIGSCAN SECTION 6000 AND PASSED TO    *
000500*    SIGSENT FOR KEYWORD SENTIMENT SCORING.                    *
000600*---------------------------------------------------------------
000700* MAINTENANCE LOG
000800* DATE       AUTHOR         REQUEST     DESCRIPTION
000900* ---------- -------------  ----------  ------------------------
001000* 08/14/90   D QUINTERO     CDC-1401    ORIGINAL LAYOUT
001050* 07/03/03   D QUINTERO     CDC-1754    DROPPED THE TRAILING
001060*                           FILLER -- HL-SYMBOL AND HL-TEXT
001070*                           ALREADY RUN THE FULL 130-BYTE
001080*                           HEADLINES RECORD, SAME FIND AS CDC-1753
001090*                           ON THE ALERT LAYOUT
001100*****************************************************************
001200 01  HL-RECORD.
001300     05  HL-SYMBOL                   PIC X(10).
001400     05  HL-TEXT                     PIC X(120).
