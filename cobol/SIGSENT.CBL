000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIGSENT.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  IBM CLASS.
000500 DATE-WRITTEN.  04/06/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGSENT  --  KEYWORD SENTIMENT SCORER                     *
001000*    CALLED BY SIGSCAN SECTION 6000 ONCE PER HEADLINE RECORD.  *
001100*    STRIPS PUNCTUATION, UPPERCASES THE TEXT, COUNTS HITS      *
001200*    AGAINST THE POSITIVE/NEGATIVE KEYWORD TABLE (BOUNDED BY   *
001300*    BLANKS SO WE DO NOT MATCH INSIDE A LONGER WORD) AND       *
001400*    DERIVES A SCORE AND A CLASSIFICATION.                     *
001500*REMARKS. USES INSPECT TALLYING TO COUNT KEYWORD HITS THE SAME *
001600*         WAY THE OLD HACKNEWS TITLE SCANNER COUNTED 'COBOL'   *
001700*         AND 'MAINFRAME' HITS.  NO SQRT OR OTHER INTRINSIC    *
001800*         FUNCTIONS ARE USED ON THIS COMPILER.                 *
001900*---------------------------------------------------------------*
002000* MAINTENANCE LOG
002100* DATE       AUTHOR         REQUEST     DESCRIPTION
002200* ---------- -------------  ----------  ------------------------
002300* 04/06/92   E ACKERMAN     CDC-1548    ORIGINAL PROGRAM
002400* 05/19/92   E ACKERMAN     CDC-1555    CLAMPED SCORE TO -1/+1
002500*                           PER RISK COMMITTEE REQUEST
002600* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002700*                           FIELDS IN THIS PROGRAM, NO CHANGE
002800* 06/19/03   E ACKERMAN    CDC-1750    ADDED WORK-AREA DUMP/AUDIT
002900*                           REDEFINES VIEWS PER SHOP AUDIT
003000*                           STANDARDS REVIEW, SECTION 2.4
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*---------------------------------------------------------------*
004400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004500     05  WS-KEYWORD-SUB              PIC S9(03) COMP.
004600     05  WS-KEYWORD-MAX              PIC S9(03) COMP VALUE 44.
004700     05  WS-MATCH-COUNT              PIC S9(03) COMP.
004800     05  WS-SCAN-POINTER             PIC S9(04) COMP.
004900     05  FILLER                    PIC X(01).
005000*---------------------------------------------------------------*
005100 01  WS-CLEAN-TEXT                   PIC X(122).
005200 01  WS-SEARCH-KEY                   PIC X(14).
005300 01  WS-ONE-WORD                     PIC X(20).
005400*---------------------------------------------------------------*
005500 01  WS-COUNTERS.
005600     05  WS-POSITIVE-COUNT           PIC S9(03) COMP.
005700     05  WS-NEGATIVE-COUNT           PIC S9(03) COMP.
005800     05  WS-TOTAL-WORDS              PIC S9(03) COMP.
005900     05  FILLER                    PIC X(01).
006000*---------------------------------------------------------------*
006100 01  WS-SCORE-WORK                   PIC S9(01)V9999.
006200*---------------------------------------------------------------*
006300*    POSITIVE/NEGATIVE KEYWORD DICTIONARY.  'P' = POSITIVE,     *
006400*    'N' = NEGATIVE.  LENGTH CARRIED SEPARATELY SO THE BOUNDED  *
006500*    SEARCH KEY CAN BE BUILT WITH THE RIGHT NUMBER OF BLANKS.   *
006600*---------------------------------------------------------------*
006700 01  WS-KEYWORD-TABLE VALUE
006800     'BEATS       ' '05' 'P' 'GROWTH      ' '06' 'P'
006900     'PROFIT      ' '06' 'P' 'SURGE       ' '05' 'P'
007000     'UPGRADE     ' '07' 'P' 'RALLY       ' '05' 'P'
007100     'BULLISH     ' '07' 'P' 'STRONG      ' '06' 'P'
007200     'GAINS       ' '05' 'P' 'POSITIVE    ' '08' 'P'
007300     'RISE        ' '04' 'P' 'SOAR        ' '04' 'P'
007400     'RECORD      ' '06' 'P' 'HIGH        ' '04' 'P'
007500     'SUCCESS     ' '07' 'P' 'OUTPERFORM  ' '10' 'P'
007600     'BREAKTHROUGH' '12' 'P' 'EXPANSION   ' '09' 'P'
007700     'ACQUISITION ' '11' 'P' 'DEAL        ' '04' 'P'
007800     'DIVIDEND    ' '08' 'P' 'BUYBACK     ' '07' 'P'
007900     'LOSS        ' '04' 'N' 'DECLINE     ' '07' 'N'
008000     'MISS        ' '04' 'N' 'WEAK        ' '04' 'N'
008100     'DOWNGRADE   ' '09' 'N' 'FALL        ' '04' 'N'
008200     'BEARISH     ' '07' 'N' 'CRASH       ' '05' 'N'
008300     'PLUNGE      ' '06' 'N' 'NEGATIVE    ' '08' 'N'
008400     'DROP        ' '04' 'N' 'SLUMP       ' '05' 'N'
008500     'LOW         ' '03' 'N' 'FAILURE     ' '07' 'N'
008600     'CONCERN     ' '07' 'N' 'UNDERPERFORM' '12' 'N'
008700     'DEBT        ' '04' 'N' 'LAWSUIT     ' '07' 'N'
008800     'SCANDAL     ' '07' 'N' 'WARNING     ' '07' 'N'
008900     'CUT         ' '03' 'N' 'LAYOFF      ' '06' 'N'.
009000 01  FILLER REDEFINES WS-KEYWORD-TABLE.
009100     05  WS-KEYWORD-ENTRY OCCURS 44 TIMES.
009200         10  WS-KEYWORD-WORD         PIC X(12).
009300         10  WS-KEYWORD-LEN          PIC 9(02).
009400         10  WS-KEYWORD-SIGN         PIC X(01).
009500*---------------------------------------------------------------*
009600*---------------------------------------------------------------*
009700*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
009800*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
009900*    06/19/03   CDC-1750                                            *
010000*---------------------------------------------------------------*
010100 01  WS-PROGRAM-RUN-STAMP.
010200     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
010300     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
010400     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
010500 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
010600                                  PIC 9(06).
010700*
010800 01  WS-CALC-ERROR-SWITCHES.
010900     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
011000     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
011100     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
011200     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
011300 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
011400                                  PIC X(04).
011500*===============================================================*
011600 LINKAGE SECTION.
011700 01  LS-HEADLINE-TEXT                PIC X(120).
011800*---------------------------------------------------------------*
011900 01  LS-SENTIMENT-RESULT.
012000     05  LS-SENT-SCORE               PIC S9(01)V999.
012100     05  LS-SENT-CLASS               PIC X(08).
012200     05  FILLER                      PIC X(01).
012300*===============================================================*
012400 PROCEDURE DIVISION USING LS-HEADLINE-TEXT, LS-SENTIMENT-RESULT.
012500*---------------------------------------------------------------*
012600 0000-MAIN-ROUTINE.
012700*---------------------------------------------------------------*
012800     PERFORM 1000-INITIALIZE-RESULT.
012900     IF LS-HEADLINE-TEXT EQUAL SPACE
013000         MOVE ZERO      TO LS-SENT-SCORE
013100         MOVE 'NEUTRAL' TO LS-SENT-CLASS
013200     ELSE
013300         PERFORM 2000-CLEAN-THE-TEXT
013400         PERFORM 3000-COUNT-TOTAL-WORDS
013500         PERFORM 4000-COUNT-KEYWORD-HITS
013600         PERFORM 5000-COMPUTE-SCORE
013700         PERFORM 6000-CLASSIFY-SCORE.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-INITIALIZE-RESULT.
014100*---------------------------------------------------------------*
014200     MOVE ZERO  TO WS-POSITIVE-COUNT WS-NEGATIVE-COUNT
014300                   WS-TOTAL-WORDS LS-SENT-SCORE.
014400     MOVE SPACE TO LS-SENT-CLASS WS-CLEAN-TEXT.
014500*---------------------------------------------------------------*
014600 2000-CLEAN-THE-TEXT.
014700*---------------------------------------------------------------*
014800*    ONE LEADING BLANK PLUS THE HEADLINE GIVES EVERY KEYWORD A  *
014900*    BLANK ON BOTH SIDES ONCE PUNCTUATION IS BLANKED OUT.       *
015000*---------------------------------------------------------------*
015100     MOVE SPACE TO WS-CLEAN-TEXT.
015200     STRING SPACE DELIMITED BY SIZE
015300            LS-HEADLINE-TEXT DELIMITED BY SIZE
015400            INTO WS-CLEAN-TEXT.
015500     INSPECT WS-CLEAN-TEXT CONVERTING
015600             'abcdefghijklmnopqrstuvwxyz'
015700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015800     INSPECT WS-CLEAN-TEXT REPLACING ALL '.' BY SPACE.
015900     INSPECT WS-CLEAN-TEXT REPLACING ALL ',' BY SPACE.
016000     INSPECT WS-CLEAN-TEXT REPLACING ALL ';' BY SPACE.
016100     INSPECT WS-CLEAN-TEXT REPLACING ALL ':' BY SPACE.
016200     INSPECT WS-CLEAN-TEXT REPLACING ALL '!' BY SPACE.
016300     INSPECT WS-CLEAN-TEXT REPLACING ALL '?' BY SPACE.
016400     INSPECT WS-CLEAN-TEXT REPLACING ALL '"' BY SPACE.
016500     INSPECT WS-CLEAN-TEXT REPLACING ALL '(' BY SPACE.
016600     INSPECT WS-CLEAN-TEXT REPLACING ALL ')' BY SPACE.
016700     INSPECT WS-CLEAN-TEXT REPLACING ALL '-' BY SPACE.
016800     INSPECT WS-CLEAN-TEXT REPLACING ALL '''' BY SPACE.
016900*---------------------------------------------------------------*
017000 3000-COUNT-TOTAL-WORDS.
017100*---------------------------------------------------------------*
017200     MOVE 1 TO WS-SCAN-POINTER.
017300     PERFORM 3100-COUNT-ONE-WORD
017400             UNTIL WS-SCAN-POINTER GREATER THAN LENGTH OF
017500                   WS-CLEAN-TEXT.
017600*---------------------------------------------------------------*
017700 3100-COUNT-ONE-WORD.
017800*---------------------------------------------------------------*
017900     MOVE SPACE TO WS-ONE-WORD.
018000     UNSTRING WS-CLEAN-TEXT DELIMITED BY ALL SPACE
018100         INTO WS-ONE-WORD
018200         WITH POINTER WS-SCAN-POINTER
018300     END-UNSTRING.
018400     IF WS-ONE-WORD NOT EQUAL SPACE
018500         ADD 1 TO WS-TOTAL-WORDS.
018600*---------------------------------------------------------------*
018700 4000-COUNT-KEYWORD-HITS.
018800*---------------------------------------------------------------*
018900     PERFORM 4100-CHECK-ONE-KEYWORD
019000             VARYING WS-KEYWORD-SUB FROM 1 BY 1
019100             UNTIL WS-KEYWORD-SUB GREATER THAN WS-KEYWORD-MAX.
019200*---------------------------------------------------------------*
019300 4100-CHECK-ONE-KEYWORD.
019400*---------------------------------------------------------------*
019500     MOVE SPACE TO WS-SEARCH-KEY.
019600     STRING SPACE                             DELIMITED BY SIZE
019700            WS-KEYWORD-WORD (WS-KEYWORD-SUB) (1:
019800                 WS-KEYWORD-LEN (WS-KEYWORD-SUB))
019900                                               DELIMITED BY SIZE
020000            SPACE                             DELIMITED BY SIZE
020100            INTO WS-SEARCH-KEY.
020200     MOVE ZERO TO WS-MATCH-COUNT.
020300     INSPECT WS-CLEAN-TEXT TALLYING WS-MATCH-COUNT
020400         FOR ALL WS-SEARCH-KEY (1:
020500                 WS-KEYWORD-LEN (WS-KEYWORD-SUB) + 2).
020600     IF WS-MATCH-COUNT GREATER THAN ZERO
020700         IF WS-KEYWORD-SIGN (WS-KEYWORD-SUB) EQUAL 'P'
020800             ADD WS-MATCH-COUNT TO WS-POSITIVE-COUNT
020900         ELSE
021000             ADD WS-MATCH-COUNT TO WS-NEGATIVE-COUNT.
021100*---------------------------------------------------------------*
021200 5000-COMPUTE-SCORE.
021300*---------------------------------------------------------------*
021400     IF WS-POSITIVE-COUNT EQUAL ZERO AND WS-NEGATIVE-COUNT EQUAL
021500        ZERO
021600         MOVE ZERO TO LS-SENT-SCORE
021700     ELSE
021800         COMPUTE WS-SCORE-WORK ROUNDED =
021900                 (WS-POSITIVE-COUNT - WS-NEGATIVE-COUNT)
022000                 / WS-TOTAL-WORDS * 10.
022100         IF WS-SCORE-WORK GREATER THAN 1
022200             MOVE 1 TO LS-SENT-SCORE
022300         ELSE
022400         IF WS-SCORE-WORK LESS THAN -1
022500             MOVE -1 TO LS-SENT-SCORE
022600         ELSE
022700             MOVE WS-SCORE-WORK TO LS-SENT-SCORE
022800         END-IF
022900         END-IF.
023000*---------------------------------------------------------------*
023100 6000-CLASSIFY-SCORE.
023200*---------------------------------------------------------------*
023300     EVALUATE TRUE
023400         WHEN LS-SENT-SCORE NOT LESS THAN .200
023500             MOVE 'POSITIVE' TO LS-SENT-CLASS
023600         WHEN LS-SENT-SCORE NOT GREATER THAN -.200
023700             MOVE 'NEGATIVE' TO LS-SENT-CLASS
023800         WHEN OTHER
023900             MOVE 'NEUTRAL'  TO LS-SENT-CLASS
024000     END-EVALUATE.
