000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGVOL.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  09/30/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGVOL  --  20-PERIOD VOLUME ANALYZER                     *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000).  COMPARES TODAY'S VOLUME TO THE 20-BAR AVERAGE,    *
001200*    FLAGS A SPIKE, AND CROSSES THAT WITH THE 1-DAY PRICE      *
001300*    CHANGE TO CLASSIFY THE PRICE/VOLUME RELATIONSHIP.         *
001400*---------------------------------------------------------------*
001500* MAINTENANCE LOG
001600* DATE       AUTHOR         REQUEST     DESCRIPTION
001700* ---------- -------------  ----------  ------------------------
001800* 09/30/91   E ACKERMAN     CDC-1522    ORIGINAL PROGRAM
001900* 03/04/92   E ACKERMAN     CDC-1540    GUARDED AGAINST ZERO
002000*                           AVERAGE VOLUME AND ZERO PREV CLOSE
002100* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002200*                           FIELDS IN THIS PROGRAM, NO CHANGE
002300* 06/18/03   E ACKERMAN    CDC-1749    ADDED WORK-AREA DUMP/AUDIT
002400*                           REDEFINES VIEWS PER SHOP AUDIT
002500*                           STANDARDS REVIEW, SECTION 2.4
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3096.
003200 OBJECT-COMPUTER. IBM-3096.
003300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004000     05  WS-BARS-NEEDED              PIC S9(03) COMP VALUE 20.
004100     05  WS-PERIOD-N                 PIC S9(03) COMP VALUE 20.
004200     05  WS-VOL-LOOP-SUB             PIC S9(03) COMP.
004300     05  WS-VOL-BASE-SUB             PIC S9(03) COMP.
004400     05  WS-PREV-BAR-SUB             PIC S9(03) COMP.
004500     05  FILLER                    PIC X(01).
004600*---------------------------------------------------------------*
004700 01  WS-VOLUME-ACCUMULATORS.
004800     05  WS-VOLUME-SUM               PIC 9(14).
004900     05  WS-AVG-VOLUME               PIC 9(12).
005000     05  WS-VOLUME-RATIO             PIC S9(03)V99.
005100     05  WS-PRICE-CHANGE-PCT         PIC S9(05)V99.
005200     05  FILLER                    PIC X(01).
005300*---------------------------------------------------------------*
005400*---------------------------------------------------------------*
005500*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
005600*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
005700*    06/18/03   CDC-1749                                            *
005800*---------------------------------------------------------------*
005900 01  WS-PROGRAM-RUN-STAMP.
006000     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
006100     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
006200     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
006300 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
006400                                  PIC 9(06).
006500*
006600 01  WS-CALC-TALLY-FIELDS.
006700     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
006800     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
006900     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
007000 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
007100     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
007200                                      OCCURS 3 TIMES.
007300*
007400 01  WS-CALC-ERROR-SWITCHES.
007500     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
007600     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
007700     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
007800     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
007900 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
008000                                  PIC X(04).
008100*===============================================================*
008200 LINKAGE SECTION.
008300 COPY SIGBART.
008400*---------------------------------------------------------------*
008500 01  LS-VOLUME-RESULT.
008600     05  LS-VOL-VALID                PIC X(01).
008700     05  LS-VOL-AVG-VOLUME           PIC 9(12).
008800     05  LS-VOL-RATIO                PIC S9(03)V99.
008900     05  LS-VOL-IS-SPIKE             PIC X(01).
009000     05  LS-VOL-PRICE-CHANGE-PCT     PIC S9(05)V99.
009100     05  LS-VOL-SIGNAL               PIC X(20).
009200     05  LS-VOL-STRENGTH             PIC 9(01).
009300     05  FILLER                      PIC X(01).
009400*===============================================================*
009500 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE,
009600     LS-VOLUME-RESULT.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     PERFORM 1000-INITIALIZE-RESULT.
010100     IF BAR-TABLE-SIZE LESS THAN WS-BARS-NEEDED
010200         MOVE 'N' TO LS-VOL-VALID
010300     ELSE
010400         MOVE 'Y' TO LS-VOL-VALID
010500         PERFORM 2000-COMPUTE-AVERAGE-VOLUME
010600         PERFORM 3000-COMPUTE-RATIO-AND-SPIKE
010700         PERFORM 4000-COMPUTE-PRICE-CHANGE
010800         PERFORM 5000-CLASSIFY-SIGNAL.
010900     GOBACK.
011000*---------------------------------------------------------------*
011100 1000-INITIALIZE-RESULT.
011200*---------------------------------------------------------------*
011300     MOVE ZERO  TO LS-VOL-AVG-VOLUME LS-VOL-RATIO
011400                   LS-VOL-PRICE-CHANGE-PCT LS-VOL-STRENGTH.
011500     MOVE 'N'   TO LS-VOL-IS-SPIKE.
011600     MOVE SPACE TO LS-VOL-SIGNAL.
011700*---------------------------------------------------------------*
011800 2000-COMPUTE-AVERAGE-VOLUME.
011900*---------------------------------------------------------------*
012000     MOVE ZERO TO WS-VOLUME-SUM.
012100     COMPUTE WS-VOL-BASE-SUB = BAR-TABLE-SIZE - WS-PERIOD-N + 1.
012200     PERFORM 2100-SUM-ONE-VOLUME
012300             VARYING WS-VOL-LOOP-SUB FROM WS-VOL-BASE-SUB BY 1
012400             UNTIL WS-VOL-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
012500     COMPUTE WS-AVG-VOLUME ROUNDED = WS-VOLUME-SUM / WS-PERIOD-N.
012600     MOVE WS-AVG-VOLUME TO LS-VOL-AVG-VOLUME.
012700*---------------------------------------------------------------*
012800 2100-SUM-ONE-VOLUME.
012900*---------------------------------------------------------------*
013000     ADD BAR-VOLUME (WS-VOL-LOOP-SUB) TO WS-VOLUME-SUM.
013100*---------------------------------------------------------------*
013200 3000-COMPUTE-RATIO-AND-SPIKE.
013300*---------------------------------------------------------------*
013400     IF WS-AVG-VOLUME EQUAL ZERO
013500         MOVE ZERO TO WS-VOLUME-RATIO
013600     ELSE
013700         COMPUTE WS-VOLUME-RATIO ROUNDED =
013800                 BAR-VOLUME (BAR-TABLE-SIZE) / WS-AVG-VOLUME.
013900     MOVE WS-VOLUME-RATIO TO LS-VOL-RATIO.
014000     IF WS-VOLUME-RATIO GREATER THAN 2.0
014100         MOVE 'Y' TO LS-VOL-IS-SPIKE.
014200*---------------------------------------------------------------*
014300 4000-COMPUTE-PRICE-CHANGE.
014400*---------------------------------------------------------------*
014500     COMPUTE WS-PREV-BAR-SUB = BAR-TABLE-SIZE - 1.
014600     IF WS-PREV-BAR-SUB LESS THAN 1
014700        OR BAR-CLOSE (WS-PREV-BAR-SUB) EQUAL ZERO
014800         MOVE ZERO TO WS-PRICE-CHANGE-PCT
014900     ELSE
015000         COMPUTE WS-PRICE-CHANGE-PCT ROUNDED =
015100             (BAR-CLOSE (BAR-TABLE-SIZE)
015200              - BAR-CLOSE (WS-PREV-BAR-SUB))
015300             / BAR-CLOSE (WS-PREV-BAR-SUB) * 100.
015400     MOVE WS-PRICE-CHANGE-PCT TO LS-VOL-PRICE-CHANGE-PCT.
015500*---------------------------------------------------------------*
015600 5000-CLASSIFY-SIGNAL.
015700*---------------------------------------------------------------*
015800     EVALUATE TRUE
015900         WHEN LS-VOL-IS-SPIKE EQUAL 'Y'
016000              AND WS-PRICE-CHANGE-PCT GREATER THAN ZERO
016100             MOVE 'BULLISH-VOLUME-SPIKE' TO LS-VOL-SIGNAL
016200             MOVE 5                      TO LS-VOL-STRENGTH
016300         WHEN LS-VOL-IS-SPIKE EQUAL 'Y'
016400              AND WS-PRICE-CHANGE-PCT LESS THAN ZERO
016500             MOVE 'BEARISH-VOLUME-SPIKE' TO LS-VOL-SIGNAL
016600             MOVE 5                      TO LS-VOL-STRENGTH
016700         WHEN WS-VOLUME-RATIO LESS THAN .5
016800             MOVE 'LOW-VOLUME'           TO LS-VOL-SIGNAL
016900             MOVE 2                      TO LS-VOL-STRENGTH
017000         WHEN WS-VOLUME-RATIO GREATER THAN 1.5
017100             MOVE 'HIGH-VOLUME'          TO LS-VOL-SIGNAL
017200             MOVE 3                      TO LS-VOL-STRENGTH
017300         WHEN OTHER
017400             MOVE 'NORMAL-VOLUME'        TO LS-VOL-SIGNAL
017500             MOVE 0                      TO LS-VOL-STRENGTH
017600     END-EVALUATE.
