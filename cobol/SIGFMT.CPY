000100*****************************************************************
000200*    SIGFMT                                                    *
000300*    EDITED WORK FIELDS FOR THE SCAN-REPORT PRINT LINES.  THE  *
000400*    9000-SERIES PRINT PARAGRAPHS IN SIGSCAN MOVE THE BINARY   *
000500*    RESULT FIELDS IN HERE FOR ZERO-SUPPRESS/PUNCTUATION       *
000600*    EDITING BEFORE THE MOVE TO THE PRINT-LINE 01-RECORDS.     *
000700*---------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         REQUEST     DESCRIPTION
001000* ---------- -------------  ----------  ------------------------
001100* 02/27/91   D QUINTERO     CDC-1462    ORIGINAL EDIT FIELDS FOR
001200*                           THE SIGNAL SECTION
001300* 03/14/91   D QUINTERO     CDC-1470    ADDED ALERT SECTION EDITS
001400* 04/02/91   E ACKERMAN     CDC-1479    ADDED PORTFOLIO SECTION
001500*                           EDITS AND TOTALS SECTION EDITS
001600*****************************************************************
001700 01  ED-SIGNAL-FIELDS.
001800     05  ED-SIG-PRICE                PIC ZZZ,ZZZ,ZZ9.99.
001900     05  ED-SIG-RSI                  PIC ZZ9.99-.
002000     05  ED-SIG-MACD                 PIC ZZZZ9.99-.
002100     05  ED-SIG-VOLUME               PIC ZZZ,ZZZ,ZZZ,ZZ9.
002200     05  FILLER                      PIC X(01).
002300*
002400 01  ED-ALERT-FIELDS.
002500     05  ED-AL-TARGET                PIC ZZZ,ZZZ,ZZ9.99-.
002600     05  ED-AL-CURRENT               PIC ZZZ,ZZZ,ZZ9.99-.
002700     05  FILLER                      PIC X(01).
002800*
002900 01  ED-PORTFOLIO-FIELDS.
003000     05  ED-HO-QUANTITY              PIC ZZZ,ZZ9.99.
003100     05  ED-HO-BUY-PRICE             PIC ZZZ,ZZZ,ZZ9.99.
003200     05  ED-HO-CUR-PRICE             PIC ZZZ,ZZZ,ZZ9.99.
003300     05  ED-HO-VALUE                 PIC ZZZ,ZZZ,ZZ9.99-.
003400     05  ED-HO-PROFIT-LOSS           PIC ZZZ,ZZZ,ZZ9.99-.
003500     05  ED-HO-PROFIT-PCT            PIC ZZ9.99-.
003600     05  FILLER                      PIC X(01).
003700*
003800 01  ED-TOTALS-FIELDS.
003900     05  ED-TOT-SIGNAL-COUNT         PIC ZZZ,ZZ9.
004000     05  ED-TOT-ALERT-COUNT          PIC ZZZ,ZZ9.
004100     05  ED-TOT-SENTIMENT-AVG        PIC ZZ9.999-.
004200     05  FILLER                      PIC X(01).
