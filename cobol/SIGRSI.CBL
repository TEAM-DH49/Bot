000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGRSI.
000300 AUTHOR.        DAVID QUINTERO.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  05/08/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGRSI  --  14-PERIOD RELATIVE STRENGTH INDEX CALCULATOR  *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000) WITH THAT SYMBOL'S BAR TABLE.  RETURNS THE RSI      *
001200*    VALUE, ITS SIGNAL ZONE AND SIGNAL STRENGTH, USING A       *
001300*    SIMPLE (NOT WILDER) ROLLING MEAN OF GAINS/LOSSES.         *
001400*---------------------------------------------------------------*
001500* MAINTENANCE LOG
001600* DATE       AUTHOR         REQUEST     DESCRIPTION
001700* ---------- -------------  ----------  ------------------------
001800* 05/08/91   D QUINTERO     CDC-1465    ORIGINAL PROGRAM
001900* 06/19/91   D QUINTERO     CDC-1481    CORRECTED AVG-LOSS = 0
002000*                           CASE TO FORCE RSI TO 100
002100* 02/11/94   E ACKERMAN     CDC-1660    WIDENED ZONE TEXT TO
002200*                           X(20) TO FIT EXTREME-OVERBOUGHT
002300* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002400*                           FIELDS IN THIS PROGRAM, NO CHANGE
002500* 06/16/03   E ACKERMAN    CDC-1744    ADDED WORK-AREA DUMP/AUDIT
002600*                           REDEFINES VIEWS PER SHOP AUDIT
002700*                           STANDARDS REVIEW, SECTION 2.4
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3096.
003400 OBJECT-COMPUTER. IBM-3096.
003500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004200     05  WS-BAR-COUNT-NEEDED         PIC S9(03) COMP VALUE 15.
004300     05  WS-PERIOD-N                 PIC S9(03) COMP VALUE 14.
004400     05  WS-LOOP-SUB                 PIC S9(03) COMP.
004500     05  WS-BAR-SUB                  PIC S9(03) COMP.
004600     05  FILLER                      PIC X(04).
004700*---------------------------------------------------------------*
004800 01  WS-DELTA-WORK.
004900     05  WS-DELTA                    PIC S9(07)V9999.
005000     05  WS-GAIN                     PIC S9(07)V9999.
005100     05  WS-LOSS                     PIC S9(07)V9999.
005200     05  WS-GAIN-SUM                 PIC S9(09)V9999.
005300     05  WS-LOSS-SUM                 PIC S9(09)V9999.
005400     05  WS-AVG-GAIN                 PIC S9(07)V9999.
005500     05  WS-AVG-LOSS                 PIC S9(07)V9999.
005600     05  WS-RS-RATIO                 PIC S9(07)V9999.
005700     05  FILLER                      PIC X(04).
005800*---------------------------------------------------------------*
005900*---------------------------------------------------------------*
006000*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
006100*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
006200*    06/16/03   CDC-1744                                            *
006300*---------------------------------------------------------------*
006400 01  WS-PROGRAM-RUN-STAMP.
006500     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
006600     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
006700     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
006800 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
006900                                  PIC 9(06).
007000*
007100 01  WS-CALC-TALLY-FIELDS.
007200     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
007300     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
007400     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
007500 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
007600     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
007700                                      OCCURS 3 TIMES.
007800*
007900 01  WS-CALC-ERROR-SWITCHES.
008000     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
008100     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
008200     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
008300     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
008400 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
008500                                  PIC X(04).
008600*===============================================================*
008700 LINKAGE SECTION.
008800 COPY SIGBART.
008900*---------------------------------------------------------------*
009000 01  LS-RSI-RESULT.
009100     05  LS-RSI-VALUE                PIC S9(03)V99.
009200     05  LS-RSI-ZONE                 PIC X(20).
009300     05  LS-RSI-STRENGTH             PIC 9(01).
009400     05  LS-RSI-STATUS               PIC X(01).
009500         88  LS-RSI-OK                        VALUE 'O'.
009600         88  LS-RSI-INSUFFICIENT              VALUE 'I'.
009700     05  FILLER                      PIC X(01).
009800*===============================================================*
009900 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE, LS-RSI-RESULT.
010000*---------------------------------------------------------------*
010100 0000-MAIN-ROUTINE.
010200*---------------------------------------------------------------*
010300     PERFORM 1000-INITIALIZE-RESULT.
010400     IF BAR-TABLE-SIZE LESS THAN WS-BAR-COUNT-NEEDED
010500         SET LS-RSI-INSUFFICIENT TO TRUE
010600     ELSE
010700         PERFORM 2000-ACCUMULATE-GAINS-LOSSES
010800         PERFORM 3000-COMPUTE-RSI-VALUE
010900         PERFORM 4000-CLASSIFY-RSI-ZONE
011000         SET LS-RSI-OK TO TRUE.
011100     GOBACK.
011200*---------------------------------------------------------------*
011300 1000-INITIALIZE-RESULT.
011400*---------------------------------------------------------------*
011500     MOVE ZERO TO LS-RSI-VALUE LS-RSI-STRENGTH
011600                  WS-GAIN-SUM WS-LOSS-SUM.
011700     MOVE SPACE TO LS-RSI-ZONE.
011800*---------------------------------------------------------------*
011900 2000-ACCUMULATE-GAINS-LOSSES.
012000*---------------------------------------------------------------*
012100*    LAST WS-PERIOD-N DELTAS ARE BARS (SIZE - 13) THRU (SIZE),  *
012200*    EACH COMPARED TO THE BAR IMMEDIATELY BEFORE IT.            *
012300*---------------------------------------------------------------*
012400     COMPUTE WS-BAR-SUB = BAR-TABLE-SIZE - WS-PERIOD-N + 1.
012500     PERFORM 2100-ACCUMULATE-ONE-DELTA
012600             VARYING WS-LOOP-SUB FROM WS-BAR-SUB BY 1
012700             UNTIL WS-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
012800     COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / WS-PERIOD-N.
012900     COMPUTE WS-AVG-LOSS ROUNDED = WS-LOSS-SUM / WS-PERIOD-N.
013000*---------------------------------------------------------------*
013100 2100-ACCUMULATE-ONE-DELTA.
013200*---------------------------------------------------------------*
013300     COMPUTE WS-DELTA = BAR-CLOSE (WS-LOOP-SUB)
013400                       - BAR-CLOSE (WS-LOOP-SUB - 1).
013500     IF WS-DELTA GREATER THAN ZERO
013600         MOVE WS-DELTA TO WS-GAIN
013700         MOVE ZERO     TO WS-LOSS
013800     ELSE
013900         MOVE ZERO     TO WS-GAIN
014000         COMPUTE WS-LOSS = ZERO - WS-DELTA
014100     END-IF.
014200     ADD WS-GAIN TO WS-GAIN-SUM.
014300     ADD WS-LOSS TO WS-LOSS-SUM.
014400*---------------------------------------------------------------*
014500 3000-COMPUTE-RSI-VALUE.
014600*---------------------------------------------------------------*
014700     IF WS-AVG-LOSS EQUAL ZERO
014800         MOVE 100.00 TO LS-RSI-VALUE
014900     ELSE
015000         COMPUTE WS-RS-RATIO ROUNDED = WS-AVG-GAIN / WS-AVG-LOSS
015100         COMPUTE LS-RSI-VALUE ROUNDED =
015200                 100 - (100 / (1 + WS-RS-RATIO)).
015300*---------------------------------------------------------------*
015400 4000-CLASSIFY-RSI-ZONE.
015500*---------------------------------------------------------------*
015600     EVALUATE TRUE
015700         WHEN LS-RSI-VALUE LESS THAN 20
015800             MOVE 'EXTREME-OVERSOLD'    TO LS-RSI-ZONE
015900             MOVE 5                     TO LS-RSI-STRENGTH
016000         WHEN LS-RSI-VALUE LESS THAN 30
016100             MOVE 'OVERSOLD'            TO LS-RSI-ZONE
016200             MOVE 4                     TO LS-RSI-STRENGTH
016300         WHEN LS-RSI-VALUE LESS THAN 40
016400             MOVE 'WEAK'                TO LS-RSI-ZONE
016500             MOVE 2                     TO LS-RSI-STRENGTH
016600         WHEN LS-RSI-VALUE NOT GREATER THAN 60
016700             MOVE 'NEUTRAL'             TO LS-RSI-ZONE
016800             MOVE 0                     TO LS-RSI-STRENGTH
016900         WHEN LS-RSI-VALUE NOT GREATER THAN 70
017000             MOVE 'STRONG'              TO LS-RSI-ZONE
017100             MOVE 2                     TO LS-RSI-STRENGTH
017200         WHEN LS-RSI-VALUE NOT GREATER THAN 80
017300             MOVE 'OVERBOUGHT'          TO LS-RSI-ZONE
017400             MOVE 4                     TO LS-RSI-STRENGTH
017500         WHEN OTHER
017600             MOVE 'EXTREME-OVERBOUGHT'  TO LS-RSI-ZONE
017700             MOVE 5                     TO LS-RSI-STRENGTH
017800     END-EVALUATE.
