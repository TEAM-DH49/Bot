000100*****************************************************************
000200*    SIGHO                                                     *
000300*    RECORD LAYOUT FOR THE HOLDINGS FILE -- ONE LOT PER USER   *
000400*    PER SYMBOL, READ BY SIGSCAN SECTION 7000 FOR THE PORTFOLIO*
000500*    VALUATION PASS OF THE SCAN REPORT.                        *
000600*---------------------------------------------------------------
000700* MAINTENANCE LOG
000800* DATE       AUTHOR         REQUEST     DESCRIPTION
000900* ---------- -------------  ----------  ------------------------
001000* 08/14/90   D QUINTERO     CDC-1402    ORIGINAL LAYOUT
001100* 11/30/98   E ACKERMAN     CDC-Y2K07   VERIFIED NO 2-DIGIT
001200*                           YEAR FIELDS -- NO CHANGE REQUIRED
001300*****************************************************************
001400 01  HO-RECORD.
001500     05  HO-USER-ID                  PIC 9(12).
001600     05  HO-SYMBOL                   PIC X(10).
001700     05  HO-QUANTITY                 PIC 9(07)V99.
001800     05  HO-BUY-PRICE                PIC S9(07)V99.
001900     05  FILLER                      PIC X(01).
