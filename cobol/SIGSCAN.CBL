000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGSCAN.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  04/06/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGSCAN  --  MARKET SIGNAL SCANNER MAIN LINE               *
001000*    DRIVES THE FOUR OVERNIGHT PASSES FOR THE SIGNAL SYSTEM:    *
001100*      1. LOADS THE QUOTE FILE INTO A WORKING TABLE             *
001200*      2. WALKS PRICE-HISTORY BY SYMBOL, BUILDING A BAR TABLE   *
001300*         AT EACH BREAK AND CALLING THE SIX CALCULATOR SUBS     *
001400*         (SIGRSI, SIGEMA, SIGMACD, SIGBOLL, SIGPIVOT, SIGVOL)  *
001500*      3. SCANS THE QUOTE UNIVERSE, APPLIES THE SIGNAL RULES    *
001600*         AND WRITES THE SIGNALS FILE                           *
001700*      4. WORKS THE ALERT FILE, RE-WRITING IT WITH TRIGGERED    *
001800*         ALERTS FLAGGED                                        *
001900*      5. SCORES THE HEADLINE FILE THROUGH SIGSENT              *
002000*      6. VALUES THE HOLDINGS FILE BY USER, WITH SUBTOTALS      *
002100*    PRINTS ONE SCAN-REPORT WITH A SECTION FOR EACH OF THE      *
002200*    ABOVE, PLUS A FINAL TOTALS SECTION.                        *
002300*---------------------------------------------------------------*
002400* MAINTENANCE LOG
002500* DATE       AUTHOR         REQUEST     DESCRIPTION
002600* ---------- -------------  ----------  ------------------------
002700* 04/06/92   E ACKERMAN     CDC-1560    ORIGINAL PROGRAM
002800* 05/19/92   D QUINTERO     CDC-1571    ADDED THE BREAKOUT RULE
002900*                           (PRICE WITHIN 1/2 PCT OF 52-WK HIGH)
003000* 07/02/92   E ACKERMAN     CDC-1588    VOL-SPIKE ALERT CONDITION
003100*                           TREATS ZERO AVG VOLUME AS ONE, NOT
003200*                           ZERO, SO THE RATIO NEVER BLOWS UP
003300* 11/30/98   E ACKERMAN     CDC-Y2K07   4-DIGIT REPORT YEAR,
003400*                           CENTURY WINDOW ADDED ON ACCEPT DATE
003500* 07/02/03   E ACKERMAN     CDC-1751    ADDED OVERALL SENTIMENT
003600*                           CLASSIFICATION OFF THE AVERAGE SCORE
003700*                           PER SHOP AUDIT STANDARDS REVIEW
003800*                           FOLLOWUP -- SECTION 2.4 (SEE 6000,8000)
003900* 07/03/03   E ACKERMAN     CDC-1752    SG-RSI/SG-MACD/SG-VOLUME
004000*                           NO LONGER CARRIED PAST THEIR OWN
004100*                           SIGNAL TYPE -- ZEROED IN 4900 UNLESS
004200*                           RELEVANT TO THE TYPE JUST SET
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT PRICE-HISTORY-FILE ASSIGN TO PRICEHDD
005600         FILE STATUS IS WS-PH-STATUS.
005700     SELECT QUOTES-FILE       ASSIGN TO QUOTEDD
005800         FILE STATUS IS WS-QT-STATUS.
005900     SELECT ALERTS-IN-FILE    ASSIGN TO ALINDD
006000         FILE STATUS IS WS-ALI-STATUS.
006100     SELECT ALERTS-OUT-FILE   ASSIGN TO ALOUTDD
006200         FILE STATUS IS WS-ALO-STATUS.
006300     SELECT HEADLINES-FILE    ASSIGN TO HDLNDD
006400         FILE STATUS IS WS-HL-STATUS.
006500     SELECT HOLDINGS-FILE     ASSIGN TO HOLDDD
006600         FILE STATUS IS WS-HO-STATUS.
006700     SELECT SIGNALS-FILE      ASSIGN TO SIGNLDD
006800         FILE STATUS IS WS-SG-STATUS.
006900     SELECT SCAN-REPORT-FILE  ASSIGN TO PRTFILE
007000         FILE STATUS IS WS-RPT-STATUS.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  PRICE-HISTORY-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY SIGBAR.
008000*---------------------------------------------------------------*
008100 FD  QUOTES-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY SIGQT.
008500*---------------------------------------------------------------*
008600 FD  ALERTS-IN-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 COPY SIGAL REPLACING ==AL-RECORD==         BY ==ALI-RECORD==
009000                      ==AL-ID==             BY ==ALI-ID==
009100                      ==AL-USER-ID==        BY ==ALI-USER-ID==
009200                      ==AL-SYMBOL==         BY ==ALI-SYMBOL==
009300                      ==AL-CONDITION==      BY ==ALI-CONDITION==
009400                      ==AL-TARGET==         BY ==ALI-TARGET==
009500                      ==AL-IS-ACTIVE==      BY ==ALI-IS-ACTIVE==
009600                      ==AL-IS-INACTIVE==    BY ==ALI-IS-INACTIVE==
009700                      ==AL-ACTIVE==         BY ==ALI-ACTIVE==
009800                      ==AL-IS-TRIGGERED==   BY ==ALI-IS-TRIGGERED==
009900                      ==AL-NOT-TRIGGERED==  BY ==ALI-NOT-TRIGGERED==
010000                      ==AL-TRIGGERED==      BY ==ALI-TRIGGERED==
010100                      ==AL-CURRENT==        BY ==ALI-CURRENT==.
010200*---------------------------------------------------------------*
010300 FD  ALERTS-OUT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 COPY SIGAL REPLACING ==AL-RECORD==         BY ==ALO-RECORD==
010700                      ==AL-ID==             BY ==ALO-ID==
010800                      ==AL-USER-ID==        BY ==ALO-USER-ID==
010900                      ==AL-SYMBOL==         BY ==ALO-SYMBOL==
011000                      ==AL-CONDITION==      BY ==ALO-CONDITION==
011100                      ==AL-TARGET==         BY ==ALO-TARGET==
011200                      ==AL-IS-ACTIVE==      BY ==ALO-IS-ACTIVE==
011300                      ==AL-IS-INACTIVE==    BY ==ALO-IS-INACTIVE==
011400                      ==AL-ACTIVE==         BY ==ALO-ACTIVE==
011500                      ==AL-IS-TRIGGERED==   BY ==ALO-IS-TRIGGERED==
011600                      ==AL-NOT-TRIGGERED==  BY ==ALO-NOT-TRIGGERED==
011700                      ==AL-TRIGGERED==      BY ==ALO-TRIGGERED==
011800                      ==AL-CURRENT==        BY ==ALO-CURRENT==.
011900*---------------------------------------------------------------*
012000 FD  HEADLINES-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 COPY SIGHL.
012400*---------------------------------------------------------------*
012500 FD  HOLDINGS-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800 COPY SIGHO.
012900*---------------------------------------------------------------*
013000 FD  SIGNALS-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD.
013300 COPY SIGSG.
013400*---------------------------------------------------------------*
013500 FD  SCAN-REPORT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800 01  PRINT-RECORD.
013900     05  PRINT-LINE                  PIC X(131).
014000     05  FILLER                      PIC X(01).
014100*===============================================================*
014200 WORKING-STORAGE SECTION.
014300*---------------------------------------------------------------*
014400 01  WS-FILE-STATUS-FIELDS.
014500     05  WS-PH-STATUS                PIC X(02).
014600         88  WS-PH-OK                    VALUE '00'.
014700         88  WS-PH-EOF                   VALUE '10'.
014800     05  WS-QT-STATUS                PIC X(02).
014900         88  WS-QT-OK                    VALUE '00'.
015000         88  WS-QT-EOF                   VALUE '10'.
015100     05  WS-ALI-STATUS               PIC X(02).
015200         88  WS-ALI-OK                   VALUE '00'.
015300         88  WS-ALI-EOF                  VALUE '10'.
015400     05  WS-ALO-STATUS               PIC X(02).
015500     05  WS-HL-STATUS                PIC X(02).
015600         88  WS-HL-OK                    VALUE '00'.
015700         88  WS-HL-EOF                   VALUE '10'.
015800     05  WS-HO-STATUS                PIC X(02).
015900         88  WS-HO-OK                    VALUE '00'.
016000         88  WS-HO-EOF                   VALUE '10'.
016100     05  WS-SG-STATUS                PIC X(02).
016200     05  WS-RPT-STATUS               PIC X(02).
016300     05  FILLER                    PIC X(01).
016400*---------------------------------------------------------------*
016500 01  WS-EOF-SWITCHES.
016600     05  WS-PH-EOF-SW                PIC X(01) VALUE 'N'.
016700         88  WS-PH-AT-EOF                VALUE 'Y'.
016800     05  WS-QT-EOF-SW                PIC X(01) VALUE 'N'.
016900         88  WS-QT-AT-EOF                VALUE 'Y'.
017000     05  WS-ALI-EOF-SW               PIC X(01) VALUE 'N'.
017100         88  WS-ALI-AT-EOF               VALUE 'Y'.
017200     05  WS-HL-EOF-SW                PIC X(01) VALUE 'N'.
017300         88  WS-HL-AT-EOF                VALUE 'Y'.
017400     05  WS-HO-EOF-SW                PIC X(01) VALUE 'N'.
017500         88  WS-HO-AT-EOF                VALUE 'Y'.
017600     05  FILLER                    PIC X(01).
017700*---------------------------------------------------------------*
017800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
017900     05  WS-SYMBOL-BREAK-KEY         PIC X(10).
018000     05  WS-USER-BREAK-KEY           PIC 9(12) COMP.
018100     05  WS-FIRST-SYMBOL-SW          PIC X(01) VALUE 'Y'.
018200     05  WS-FIRST-USER-SW            PIC X(01) VALUE 'Y'.
018300     05  WS-QUOTE-SCAN-SUB           PIC S9(04) COMP.
018400     05  WS-PIVOT-PRIOR-SUB          PIC S9(03) COMP.
018500     05  WS-BREAKOUT-THRESHOLD       PIC S9(07)V9999 VALUE .995.
018600     05  FILLER                    PIC X(01).
018700*---------------------------------------------------------------*
018800*    RUN DATE -- BUILT FROM ACCEPT FROM DATE, NOT FUNCTION      *
018900*    CURRENT-DATE, SO THIS COMPILES ON THE OLDER SHOP COMPILER. *
019000*---------------------------------------------------------------*
019100 01  WS-TODAY-RAW.
019200     05  WS-TODAY-YY                 PIC 9(02).
019300     05  WS-TODAY-MM                 PIC 9(02).
019400     05  WS-TODAY-DD                 PIC 9(02).
019500 01  WS-TODAY-RAW-NUMERIC REDEFINES WS-TODAY-RAW
019600                                  PIC 9(06).
019700*
019800 01  WS-REPORT-DATE-FIELDS.
019900     05  WS-REPORT-CENTURY           PIC 9(02).
020000     05  WS-REPORT-YY                PIC 9(02).
020100     05  WS-REPORT-MM                PIC 9(02).
020200     05  WS-REPORT-DD                PIC 9(02).
020300 01  WS-REPORT-DATE-EDIT REDEFINES WS-REPORT-DATE-FIELDS.
020400     05  WS-REPORT-CCYY              PIC 9(04).
020500     05  WS-REPORT-MMDD              PIC 9(04).
020600*
020700 01  WS-REPORT-DATE-PRINT.
020800     05  WS-RDP-MM                   PIC 99.
020900     05  FILLER                      PIC X VALUE '/'.
021000     05  WS-RDP-DD                   PIC 99.
021100     05  FILLER                      PIC X VALUE '/'.
021200     05  WS-RDP-CCYY                 PIC 9999.
021300*---------------------------------------------------------------*
021400*    COMMON PRINT-LINE BUFFER -- EACH REPORT GROUP IS MOVED IN  *
021500*    HERE BEFORE THE WRITE FROM AT 9000/9120, HOUSE STYLE.      *
021600*---------------------------------------------------------------*
021700 01  WS-REPORT-LINE                  PIC X(132) VALUE SPACES.
021800*---------------------------------------------------------------*
021900 01  WS-RATIO-EDIT-WORK.
022000     05  WS-RATIO-EDIT                PIC ZZ9.99.
022100     05  FILLER                    PIC X(01).
022200*---------------------------------------------------------------*
022300*    SIGNAL AND OTHER RUN TOTALS -- KEPT AS A REDEFINED TABLE   *
022400*    SO THE GRAND TOTAL CAN BE ACCUMULATED IN A LOOP AT 8000.   *
022500*---------------------------------------------------------------*
022600 01  WS-SIGNAL-COUNT-NAMES.
022700     05  WS-CNT-RSI-OVERSOLD         PIC 9(05) COMP VALUE ZERO.
022800     05  WS-CNT-RSI-OVERBOUGHT       PIC 9(05) COMP VALUE ZERO.
022900     05  WS-CNT-MACD-BULLISH         PIC 9(05) COMP VALUE ZERO.
023000     05  WS-CNT-MACD-BEARISH         PIC 9(05) COMP VALUE ZERO.
023100     05  WS-CNT-VOLUME-SPIKE         PIC 9(05) COMP VALUE ZERO.
023200     05  WS-CNT-BREAKOUT             PIC 9(05) COMP VALUE ZERO.
023300 01  WS-SIGNAL-COUNT-TABLE REDEFINES WS-SIGNAL-COUNT-NAMES.
023400     05  WS-SIGNAL-COUNT-ENTRY       PIC 9(05) COMP
023500                                      OCCURS 6 TIMES.
023600 01  WS-SIGNAL-TOTALS-MISC.
023700     05  WS-SIGNAL-TOTAL-SUB         PIC S9(02) COMP.
023800     05  WS-SIGNAL-GRAND-TOTAL       PIC 9(06) COMP VALUE ZERO.
023900     05  FILLER                    PIC X(01).
024000*---------------------------------------------------------------*
024100 01  WS-ALERT-COUNTERS.
024200     05  WS-ALERTS-EXAMINED          PIC 9(06) COMP VALUE ZERO.
024300     05  WS-ALERTS-TRIGGERED         PIC 9(06) COMP VALUE ZERO.
024400     05  FILLER                    PIC X(01).
024500*---------------------------------------------------------------*
024600 01  WS-SENTIMENT-COUNTERS.
024700     05  WS-SENT-POSITIVE-COUNT      PIC 9(06) COMP VALUE ZERO.
024800     05  WS-SENT-NEGATIVE-COUNT      PIC 9(06) COMP VALUE ZERO.
024900     05  WS-SENT-NEUTRAL-COUNT       PIC 9(06) COMP VALUE ZERO.
025000     05  WS-SENT-HEADLINE-COUNT      PIC 9(06) COMP VALUE ZERO.
025100     05  WS-SENT-SCORE-TOTAL         PIC S9(07)V999 VALUE ZERO.
025200     05  WS-SENT-SCORE-AVERAGE       PIC S9(01)V999 VALUE ZERO.
025300*    07/02/03   CDC-1751 -- OVERALL CLASS OFF THE AVERAGE, NOT
025400*    THE SAME AS THE PER-HEADLINE CLASS -- SEE 6000-EXIT.
025500     05  WS-SENT-OVERALL-CLASS       PIC X(08) VALUE SPACES.
025600     05  FILLER                    PIC X(01).
025700*---------------------------------------------------------------*
025800 01  WS-PORTFOLIO-WORK.
025900     05  WS-PORT-VALUE               PIC S9(09)V99.
026000     05  WS-PORT-COST                PIC S9(09)V99.
026100     05  WS-PORT-PROFIT-LOSS         PIC S9(09)V99.
026200     05  WS-PORT-PROFIT-PCT          PIC S9(05)V99.
026300     05  WS-PORT-USER-VALUE          PIC S9(09)V99 VALUE ZERO.
026400     05  WS-PORT-USER-COST           PIC S9(09)V99 VALUE ZERO.
026500     05  WS-PORT-USER-PL             PIC S9(09)V99 VALUE ZERO.
026600     05  WS-PORT-GRAND-VALUE         PIC S9(11)V99 VALUE ZERO.
026700     05  WS-PORT-GRAND-COST          PIC S9(11)V99 VALUE ZERO.
026800     05  WS-PORT-GRAND-PL            PIC S9(11)V99 VALUE ZERO.
026900     05  FILLER                    PIC X(01).
027000*---------------------------------------------------------------*
027100*    HOLDS THE QUOTE OF THE HOLDING CURRENTLY BEING VALUED, AND *
027200*    THE INDICATOR SET OF THE SYMBOL CURRENTLY BEING SCANNED.   *
027300*---------------------------------------------------------------*
027400 01  WS-CURRENT-QUOTE-WORK.
027500     05  WS-CQ-FOUND-SW              PIC X(01).
027600         88  WS-CQ-FOUND                 VALUE 'Y'.
027700     05  WS-CQ-PRICE                 PIC S9(07)V99.
027800     05  WS-CQ-VOLUME                 PIC 9(12).
027900     05  WS-CQ-AVG-VOLUME            PIC 9(12).
028000     05  WS-CQ-52WK-HIGH              PIC S9(07)V99.
028100     05  FILLER                    PIC X(01).
028200*---------------------------------------------------------------*
028300 01  WS-CURRENT-INDICATOR-WORK.
028400     05  WS-CI-FOUND-SW              PIC X(01).
028500         88  WS-CI-FOUND                 VALUE 'Y'.
028600*===============================================================*
028700 COPY SIGBART.
028800*===============================================================*
028900 COPY SIGQTT.
029000*===============================================================*
029100 COPY SIGIND.
029200*===============================================================*
029300 COPY SIGFMT.
029400     05  FILLER                    PIC X(01).
029500*===============================================================*
029600*    PRINTER CONTROL AREA -- PRINTCTL STARTS AT THE 05 LEVEL SO *
029700*    IT IS NESTED HERE UNDER A LOCAL 01, HOUSE STYLE.           *
029800*===============================================================*
029900 01  WS-PRINT-CONTROL-AREA.
030000     COPY PRINTCTL.
030100    05  05  FILLER                    PIC X(01).
030200*===============================================================*
030300*    LINKAGE RESULT AREAS FOR THE SIX CALCULATOR SUBPROGRAMS,   *
030400*    AND FOR SIGSENT.  THESE ARE PASSED ON EACH CALL AND THEN   *
030500*    UNLOADED INTO THE MATCHING IND-TABLE ENTRY.                *
030600*---------------------------------------------------------------*
030700 01  WS-RSI-RESULT.
030800     05  WS-RSI-VALUE                PIC S9(03)V99.
030900     05  WS-RSI-ZONE                 PIC X(20).
031000     05  WS-RSI-STRENGTH             PIC 9(01).
031100     05  WS-RSI-STATUS               PIC X(01).
031200     05  FILLER                      PIC X(01).
031300*
031400 01  WS-EMA-RESULT.
031500     05  WS-EMA-20                   PIC S9(07)V99.
031600     05  WS-EMA-50                   PIC S9(07)V99.
031700     05  WS-EMA-200                  PIC S9(07)V99.
031800     05  WS-EMA-20-VALID             PIC X(01).
031900     05  WS-EMA-50-VALID             PIC X(01).
032000     05  WS-EMA-200-VALID            PIC X(01).
032100     05  WS-EMA-CROSSOVER            PIC X(12).
032200     05  WS-EMA-CROSS-SIGNAL         PIC X(08).
032300     05  WS-EMA-CROSS-STRENGTH       PIC 9(01).
032400     05  WS-EMA-POSITION             PIC X(16).
032500     05  WS-EMA-POSITION-STRENGTH    PIC 9(01).
032600     05  WS-EMA-ALIGNMENT            PIC X(08).
032700     05  FILLER                      PIC X(01).
032800*
032900 01  WS-MACD-RESULT.
033000     05  WS-MACD-VALID               PIC X(01).
033100     05  WS-MACD-LINE                PIC S9(05)V99.
033200     05  WS-MACD-SIGNAL-LINE         PIC S9(05)V99.
033300     05  WS-MACD-HISTOGRAM           PIC S9(05)V99.
033400     05  WS-MACD-SIGNAL-TYPE         PIC X(08).
033500     05  WS-MACD-CROSSOVER           PIC X(18).
033600     05  WS-MACD-INTERPRETATION      PIC X(12).
033700     05  WS-MACD-STRENGTH            PIC 9(01).
033800     05  FILLER                      PIC X(01).
033900*
034000 01  WS-BOLL-RESULT.
034100     05  WS-BOLL-VALID               PIC X(01).
034200     05  WS-BOLL-MIDDLE              PIC S9(07)V99.
034300     05  WS-BOLL-UPPER               PIC S9(07)V99.
034400     05  WS-BOLL-LOWER               PIC S9(07)V99.
034500     05  WS-BOLL-BANDWIDTH           PIC S9(05)V99.
034600     05  WS-BOLL-PCT-B               PIC S9(03)V9999.
034700     05  WS-BOLL-SIGNAL              PIC X(11).
034800     05  FILLER                      PIC X(01).
034900*
035000 01  WS-PIVOT-RESULT.
035100     05  WS-PIVOT-VALID              PIC X(01).
035200     05  WS-PIVOT-STD-PP             PIC S9(07)V99.
035300     05  WS-PIVOT-STD-R1             PIC S9(07)V99.
035400     05  WS-PIVOT-STD-R2             PIC S9(07)V99.
035500     05  WS-PIVOT-STD-R3             PIC S9(07)V99.
035600     05  WS-PIVOT-STD-S1             PIC S9(07)V99.
035700     05  WS-PIVOT-STD-S2             PIC S9(07)V99.
035800     05  WS-PIVOT-STD-S3             PIC S9(07)V99.
035900     05  WS-PIVOT-FIB-R1             PIC S9(07)V99.
036000     05  WS-PIVOT-FIB-R2             PIC S9(07)V99.
036100     05  WS-PIVOT-FIB-R3             PIC S9(07)V99.
036200     05  WS-PIVOT-FIB-S1             PIC S9(07)V99.
036300     05  WS-PIVOT-FIB-S2             PIC S9(07)V99.
036400     05  WS-PIVOT-FIB-S3             PIC S9(07)V99.
036500     05  WS-PIVOT-CAM-R1             PIC S9(07)V99.
036600     05  WS-PIVOT-CAM-R2             PIC S9(07)V99.
036700     05  WS-PIVOT-CAM-R3             PIC S9(07)V99.
036800     05  WS-PIVOT-CAM-R4             PIC S9(07)V99.
036900     05  WS-PIVOT-CAM-S1             PIC S9(07)V99.
037000     05  WS-PIVOT-CAM-S2             PIC S9(07)V99.
037100     05  WS-PIVOT-CAM-S3             PIC S9(07)V99.
037200     05  WS-PIVOT-CAM-S4             PIC S9(07)V99.
037300     05  WS-PIVOT-BIAS               PIC X(08).
037400     05  WS-PIVOT-NEAR-SUPPORT       PIC S9(07)V99.
037500     05  WS-PIVOT-NEAR-RESIST        PIC S9(07)V99.
037600     05  FILLER                      PIC X(01).
037700*
037800 01  WS-VOLUME-RESULT.
037900     05  WS-VOL-VALID                PIC X(01).
038000     05  WS-VOL-AVG-VOLUME           PIC 9(12).
038100     05  WS-VOL-RATIO                PIC S9(03)V99.
038200     05  WS-VOL-IS-SPIKE             PIC X(01).
038300     05  WS-VOL-PRICE-CHANGE-PCT     PIC S9(05)V99.
038400     05  WS-VOL-SIGNAL               PIC X(20).
038500     05  WS-VOL-STRENGTH             PIC 9(01).
038600     05  FILLER                      PIC X(01).
038700*
038800 01  WS-SENTIMENT-RESULT.
038900     05  WS-SENT-SCORE               PIC S9(01)V999.
039000     05  WS-SENT-CLASS               PIC X(08).
039100     05  FILLER                      PIC X(01).
039200*===============================================================*
039300*    REPORT LINE LAYOUTS -- 132 COLUMN, MODELED ON THE SHOP'S   *
039400*    HEADING-LINES / DETAIL-LINE STYLE.  EVERY GROUP CARRIES A  *
039500*    FILLER PAD OUT TO COLUMN 132.                              *
039600*---------------------------------------------------------------*
039700 01  HEADING-LINE-1.
039800     05  FILLER                      PIC X(40) VALUE SPACES.
039900     05  FILLER                      PIC X(22)
040000             VALUE 'MARKET SIGNAL SCANNER'.
040100     05  FILLER                      PIC X(10) VALUE SPACES.
040200     05  HL1-RUN-DATE                PIC X(10).
040300     05  FILLER                      PIC X(50) VALUE SPACES.
040400 01  HEADING-LINE-1-ALT REDEFINES HEADING-LINE-1.
040500     05  FILLER                      PIC X(132).
040600*
040700 01  HEADING-LINE-2.
040800     05  FILLER                      PIC X(02) VALUE SPACES.
040900     05  HL2-TITLE                   PIC X(30).
041000     05  FILLER                      PIC X(100) VALUE SPACES.
041100*
041200 01  SIGNAL-DETAIL-LINE.
041300     05  FILLER                      PIC X(02) VALUE SPACES.
041400     05  DSL-SYMBOL                  PIC X(10).
041500     05  FILLER                      PIC X(02) VALUE SPACES.
041600     05  DSL-TYPE                    PIC X(16).
041700     05  FILLER                      PIC X(02) VALUE SPACES.
041800     05  DSL-PRICE                   PIC ZZZ,ZZZ,ZZ9.99.
041900     05  FILLER                      PIC X(02) VALUE SPACES.
042000     05  DSL-RSI                     PIC ZZ9.99-.
042100     05  FILLER                      PIC X(02) VALUE SPACES.
042200     05  DSL-DESC                    PIC X(60).
042300     05  FILLER                      PIC X(18) VALUE SPACES.
042400*
042500 01  ALERT-DETAIL-LINE.
042600     05  FILLER                      PIC X(02) VALUE SPACES.
042700     05  DAL-ID                      PIC Z(05)9.
042800     05  FILLER                      PIC X(02) VALUE SPACES.
042900     05  DAL-USER                    PIC Z(11)9.
043000     05  FILLER                      PIC X(02) VALUE SPACES.
043100     05  DAL-SYMBOL                  PIC X(10).
043200     05  FILLER                      PIC X(02) VALUE SPACES.
043300     05  DAL-CONDITION               PIC X(12).
043400     05  FILLER                      PIC X(02) VALUE SPACES.
043500     05  DAL-TARGET                  PIC ZZZ,ZZZ,ZZ9.99-.
043600     05  FILLER                      PIC X(02) VALUE SPACES.
043700     05  DAL-CURRENT                 PIC ZZZ,ZZZ,ZZ9.99-.
043800     05  FILLER                      PIC X(56) VALUE SPACES.
043900*
044000 01  PORTFOLIO-DETAIL-LINE.
044100     05  FILLER                      PIC X(02) VALUE SPACES.
044200     05  DPL-SYMBOL                  PIC X(10).
044300     05  FILLER                      PIC X(02) VALUE SPACES.
044400     05  DPL-QTY                     PIC ZZZ,ZZ9.99.
044500     05  FILLER                      PIC X(02) VALUE SPACES.
044600     05  DPL-BUY                     PIC ZZZ,ZZZ,ZZ9.99.
044700     05  FILLER                      PIC X(02) VALUE SPACES.
044800     05  DPL-CUR                     PIC ZZZ,ZZZ,ZZ9.99.
044900     05  FILLER                      PIC X(02) VALUE SPACES.
045000     05  DPL-VALUE                   PIC ZZZ,ZZZ,ZZ9.99-.
045100     05  FILLER                      PIC X(02) VALUE SPACES.
045200     05  DPL-PL                      PIC ZZZ,ZZZ,ZZ9.99-.
045300     05  FILLER                      PIC X(02) VALUE SPACES.
045400     05  DPL-PLPCT                   PIC ZZ9.99-.
045500     05  FILLER                      PIC X(38) VALUE SPACES.
045600*
045700 01  PORTFOLIO-TOTAL-LINE.
045800     05  FILLER                      PIC X(02) VALUE SPACES.
045900     05  PTL-LABEL                   PIC X(20).
046000     05  FILLER                      PIC X(11) VALUE SPACES.
046100     05  PTL-VALUE                   PIC ZZZ,ZZZ,ZZ9.99-.
046200     05  FILLER                      PIC X(02) VALUE SPACES.
046300     05  PTL-PL                      PIC ZZZ,ZZZ,ZZ9.99-.
046400     05  FILLER                      PIC X(02) VALUE SPACES.
046500     05  PTL-PLPCT                   PIC ZZ9.99-.
046600     05  FILLER                      PIC X(76) VALUE SPACES.
046700*
046800 01  TOTALS-DETAIL-LINE.
046900     05  FILLER                      PIC X(02) VALUE SPACES.
047000     05  TDL-LABEL                   PIC X(36).
047100     05  FILLER                      PIC X(02) VALUE SPACES.
047200     05  TDL-VALUE                   PIC ZZZ,ZZ9.
047300     05  FILLER                      PIC X(90) VALUE SPACES.
047400*
047500 01  TOTALS-AVERAGE-LINE.
047600     05  FILLER                      PIC X(02) VALUE SPACES.
047700     05  TAL-LABEL                   PIC X(36).
047800     05  FILLER                      PIC X(02) VALUE SPACES.
047900     05  TAL-VALUE                   PIC ZZ9.999-.
048000     05  FILLER                      PIC X(90) VALUE SPACES.
048100*
048200* 07/02/03   E ACKERMAN    CDC-1751    ADDED FOR THE OVERALL
048300*                           SENTIMENT CLASSIFICATION LINE (SEE
048400*                           SECTION 6000/8000 -- SHOP AUDIT
048500*                           STANDARDS REVIEW FOLLOWUP)
048600 01  TOTALS-CLASS-LINE.
048700     05  FILLER                      PIC X(02) VALUE SPACES.
048800     05  TCL-LABEL                   PIC X(36).
048900     05  FILLER                      PIC X(02) VALUE SPACES.
049000     05  TCL-VALUE                   PIC X(08).
049100     05  FILLER                      PIC X(90) VALUE SPACES.
049200*===============================================================*
049300 LINKAGE SECTION.
049400*    (NONE -- THIS IS THE MAIN LINE, NOT A CALLED SUBPROGRAM.)
049500*===============================================================*
049600 PROCEDURE DIVISION.
049700*---------------------------------------------------------------*
049800 0000-MAIN-ROUTINE.
049900*---------------------------------------------------------------*
050000     PERFORM 1000-INITIALIZE.
050100     PERFORM 2000-LOAD-QUOTE-TABLE.
050200     PERFORM 3000-BUILD-INDICATOR-TABLE THRU 3000-EXIT.
050300     PERFORM 4000-SCAN-FOR-SIGNALS THRU 4000-EXIT.
050400     PERFORM 5000-EVALUATE-ALERTS THRU 5000-EXIT.
050500     PERFORM 6000-SCORE-HEADLINES THRU 6000-EXIT.
050600     PERFORM 7000-VALUE-PORTFOLIO THRU 7000-EXIT.
050700     PERFORM 8000-PRINT-TOTALS-SECTION.
050800     PERFORM 9800-CLOSE-ALL-FILES.
050900     GOBACK.
051000*---------------------------------------------------------------*
051100 1000-INITIALIZE.
051200*---------------------------------------------------------------*
051300     OPEN INPUT  PRICE-HISTORY-FILE
051400                 QUOTES-FILE
051500                 ALERTS-IN-FILE
051600                 HEADLINES-FILE
051700                 HOLDINGS-FILE.
051800     OPEN OUTPUT ALERTS-OUT-FILE
051900                 SIGNALS-FILE
052000                 SCAN-REPORT-FILE.
052100     ACCEPT WS-TODAY-RAW FROM DATE.
052200     IF WS-TODAY-YY LESS THAN 50
052300         MOVE 20 TO WS-REPORT-CENTURY
052400     ELSE
052500         MOVE 19 TO WS-REPORT-CENTURY.
052600     MOVE WS-TODAY-YY TO WS-REPORT-YY.
052700     MOVE WS-TODAY-MM TO WS-REPORT-MM.
052800     MOVE WS-TODAY-DD TO WS-REPORT-DD.
052900     MOVE WS-REPORT-MM   TO WS-RDP-MM.
053000     MOVE WS-REPORT-DD   TO WS-RDP-DD.
053100     MOVE WS-REPORT-CCYY TO WS-RDP-CCYY.
053200     MOVE 999 TO LINE-COUNT.
053300     MOVE 1   TO PAGE-COUNT.
053400     MOVE ZERO TO IND-TABLE-SIZE QT-TABLE-SIZE.
053500*---------------------------------------------------------------*
053600 2000-LOAD-QUOTE-TABLE.
053700*---------------------------------------------------------------*
053800*    READS EVERY QUOTE RECORD INTO QT-TABLE, IN THE ORDER THE   *
053900*    FILE ARRIVES, SO SECTIONS 4000/5000/7000 CAN SEARCH ALL BY *
054000*    SYMBOL.  THE QUOTE FILE IS SUPPLIED SORTED BY SYMBOL.      *
054100*---------------------------------------------------------------*
054200     READ QUOTES-FILE
054300         AT END MOVE 'Y' TO WS-QT-EOF-SW.
054400     PERFORM 2100-LOAD-ONE-QUOTE UNTIL WS-QT-AT-EOF.
054500*---------------------------------------------------------------*
054600 2100-LOAD-ONE-QUOTE.
054700*---------------------------------------------------------------*
054800     ADD 1 TO QT-TABLE-SIZE.
054900     MOVE QT-SYMBOL       TO QT-TAB-SYMBOL (QT-TABLE-SIZE).
055000     MOVE QT-PRICE        TO QT-TAB-PRICE (QT-TABLE-SIZE).
055100     MOVE QT-CHANGE       TO QT-TAB-CHANGE (QT-TABLE-SIZE).
055200     MOVE QT-CHANGE-PCT   TO QT-TAB-CHANGE-PCT (QT-TABLE-SIZE).
055300     MOVE QT-VOLUME       TO QT-TAB-VOLUME (QT-TABLE-SIZE).
055400     MOVE QT-AVG-VOLUME   TO QT-TAB-AVG-VOLUME (QT-TABLE-SIZE).
055500     MOVE QT-52WK-HIGH    TO QT-TAB-52WK-HIGH (QT-TABLE-SIZE).
055600     MOVE QT-52WK-LOW     TO QT-TAB-52WK-LOW (QT-TABLE-SIZE).
055700     READ QUOTES-FILE
055800         AT END MOVE 'Y' TO WS-QT-EOF-SW.
055900*---------------------------------------------------------------*
056000 3000-BUILD-INDICATOR-TABLE.
056100*---------------------------------------------------------------*
056200*    PRICE-HISTORY ARRIVES SORTED BY SYMBOL, THEN SEQUENCE.     *
056300*    EACH SYMBOL GROUP IS LOADED INTO BAR-TABLE AND HANDED TO   *
056400*    THE SIX CALCULATOR SUBPROGRAMS; THE RESULTS BECOME ONE     *
056500*    ROW OF IND-TABLE.  QUOTE-TABLE IS ALSO SORTED BY SYMBOL SO *
056600*    IND-TABLE COMES OUT IN THE SAME ASCENDING ORDER.           *
056700*---------------------------------------------------------------*
056800     READ PRICE-HISTORY-FILE
056900         AT END MOVE 'Y' TO WS-PH-EOF-SW.
057000     IF WS-PH-AT-EOF
057100         GO TO 3000-EXIT.
057200     MOVE PH-SYMBOL TO WS-SYMBOL-BREAK-KEY.
057300     PERFORM 3900-RESET-BAR-TABLE.
057400     PERFORM 3100-LOAD-ONE-SYMBOL-GROUP
057500             UNTIL WS-PH-AT-EOF
057600                OR PH-SYMBOL NOT EQUAL WS-SYMBOL-BREAK-KEY.
057700     PERFORM 3500-RUN-CALCULATORS-FOR-SYMBOL.
057800     PERFORM 3990-BUILD-REMAINING-GROUPS
057900             UNTIL WS-PH-AT-EOF.
058000 3000-EXIT.
058100     EXIT.
058200*---------------------------------------------------------------*
058300 3100-LOAD-ONE-SYMBOL-GROUP.
058400*---------------------------------------------------------------*
058500     IF BAR-TABLE-SIZE LESS THAN 260
058600         ADD 1 TO BAR-TABLE-SIZE
058700         MOVE PH-SEQ    TO BAR-SEQ (BAR-TABLE-SIZE)
058800         MOVE PH-OPEN   TO BAR-OPEN (BAR-TABLE-SIZE)
058900         MOVE PH-HIGH   TO BAR-HIGH (BAR-TABLE-SIZE)
059000         MOVE PH-LOW    TO BAR-LOW (BAR-TABLE-SIZE)
059100         MOVE PH-CLOSE  TO BAR-CLOSE (BAR-TABLE-SIZE)
059200         MOVE PH-VOLUME TO BAR-VOLUME (BAR-TABLE-SIZE).
059300     READ PRICE-HISTORY-FILE
059400         AT END MOVE 'Y' TO WS-PH-EOF-SW.
059500*---------------------------------------------------------------*
059600 3900-RESET-BAR-TABLE.
059700*---------------------------------------------------------------*
059800     MOVE ZERO TO BAR-TABLE-SIZE.
059900*---------------------------------------------------------------*
060000 3990-BUILD-REMAINING-GROUPS.
060100*---------------------------------------------------------------*
060200     MOVE PH-SYMBOL TO WS-SYMBOL-BREAK-KEY.
060300     PERFORM 3900-RESET-BAR-TABLE.
060400     PERFORM 3100-LOAD-ONE-SYMBOL-GROUP
060500             UNTIL WS-PH-AT-EOF
060600                OR PH-SYMBOL NOT EQUAL WS-SYMBOL-BREAK-KEY.
060700     PERFORM 3500-RUN-CALCULATORS-FOR-SYMBOL.
060800*---------------------------------------------------------------*
060900 3500-RUN-CALCULATORS-FOR-SYMBOL.
061000*---------------------------------------------------------------*
061100     CALL 'SIGRSI'   USING BAR-TABLE-SIZE, BAR-TABLE,
061200                            WS-RSI-RESULT.
061300     CALL 'SIGEMA'   USING BAR-TABLE-SIZE, BAR-TABLE,
061400                            WS-EMA-RESULT.
061500     CALL 'SIGMACD'  USING BAR-TABLE-SIZE, BAR-TABLE,
061600                            WS-MACD-RESULT.
061700     CALL 'SIGBOLL'  USING BAR-TABLE-SIZE, BAR-TABLE,
061800                            WS-BOLL-RESULT.
061900     CALL 'SIGPIVOT' USING BAR-TABLE-SIZE, BAR-TABLE,
062000                            WS-PIVOT-RESULT.
062100     CALL 'SIGVOL'   USING BAR-TABLE-SIZE, BAR-TABLE,
062200                            WS-VOLUME-RESULT.
062300     ADD 1 TO IND-TABLE-SIZE.
062400     MOVE WS-SYMBOL-BREAK-KEY   TO IND-SYMBOL (IND-TABLE-SIZE).
062500     MOVE WS-RSI-STATUS         TO IND-RSI-STATUS (IND-TABLE-SIZE).
062600     MOVE WS-MACD-VALID         TO IND-MACD-VALID (IND-TABLE-SIZE).
062700     MOVE WS-VOL-VALID          TO IND-VOL-VALID (IND-TABLE-SIZE).
062800     MOVE WS-RSI-VALUE          TO IND-RSI-14 (IND-TABLE-SIZE).
062900     MOVE WS-EMA-20             TO IND-EMA-SHORT (IND-TABLE-SIZE).
063000     MOVE WS-EMA-50             TO IND-EMA-LONG (IND-TABLE-SIZE).
063100     MOVE WS-MACD-LINE          TO IND-MACD-LINE (IND-TABLE-SIZE).
063200     MOVE WS-MACD-SIGNAL-LINE   TO IND-MACD-SIGNAL (IND-TABLE-SIZE).
063300     MOVE WS-MACD-HISTOGRAM     TO IND-MACD-HIST (IND-TABLE-SIZE).
063400     MOVE WS-BOLL-UPPER         TO IND-BOLL-UPPER (IND-TABLE-SIZE).
063500     MOVE WS-BOLL-MIDDLE        TO IND-BOLL-MIDDLE (IND-TABLE-SIZE).
063600     MOVE WS-BOLL-LOWER         TO IND-BOLL-LOWER (IND-TABLE-SIZE).
063700     MOVE WS-PIVOT-STD-PP       TO IND-PIVOT-POINT (IND-TABLE-SIZE).
063800     MOVE WS-PIVOT-STD-R1       TO IND-RESIST-1 (IND-TABLE-SIZE).
063900     MOVE WS-PIVOT-STD-R2       TO IND-RESIST-2 (IND-TABLE-SIZE).
064000     MOVE WS-PIVOT-STD-S1       TO IND-SUPPORT-1 (IND-TABLE-SIZE).
064100     MOVE WS-PIVOT-STD-S2       TO IND-SUPPORT-2 (IND-TABLE-SIZE).
064200     MOVE WS-VOL-AVG-VOLUME     TO IND-AVG-VOLUME-20 (IND-TABLE-SIZE).
064300     MOVE WS-VOL-RATIO          TO IND-VOLUME-RATIO (IND-TABLE-SIZE).
064400     MOVE WS-VOL-IS-SPIKE       TO IND-VOL-IS-SPIKE (IND-TABLE-SIZE).
064500     MOVE WS-MACD-CROSSOVER     TO IND-MACD-CROSSOVER (IND-TABLE-SIZE).
064600     MOVE BAR-CLOSE (BAR-TABLE-SIZE)
064700                                TO IND-LAST-CLOSE (IND-TABLE-SIZE).
064800*---------------------------------------------------------------*
064900 4000-SCAN-FOR-SIGNALS.
065000*---------------------------------------------------------------*
065100*    WALKS THE QUOTE TABLE IN SYMBOL ORDER.  A QUOTE WITH NO    *
065200*    MATCHING INDICATOR ROW IS TREATED AS A QUOTE ERROR AND     *
065300*    SKIPPED, PER THE SCANNER RULES.                            *
065400*---------------------------------------------------------------*
065500     PERFORM 9100-PRINT-HEADING-LINES.
065600     MOVE 'SIGNALS DETECTED' TO HL2-TITLE.
065700     MOVE HEADING-LINE-2 TO WS-REPORT-LINE.
065800     PERFORM 9000-PRINT-REPORT-LINE.
065900     IF QT-TABLE-SIZE LESS THAN 1
066000         GO TO 4000-EXIT.
066100     PERFORM 4100-SCAN-ONE-QUOTE
066200             VARYING WS-QUOTE-SCAN-SUB FROM 1 BY 1
066300             UNTIL WS-QUOTE-SCAN-SUB GREATER THAN QT-TABLE-SIZE.
066400 4000-EXIT.
066500     EXIT.
066600*---------------------------------------------------------------*
066700 4100-SCAN-ONE-QUOTE.
066800*---------------------------------------------------------------*
066900     MOVE 'N' TO WS-CI-FOUND-SW.
067000     SEARCH ALL IND-TAB-ENTRY
067100         AT END MOVE 'N' TO WS-CI-FOUND-SW
067200         WHEN IND-SYMBOL (IND-IDX)
067300                  EQUAL QT-TAB-SYMBOL (WS-QUOTE-SCAN-SUB)
067400             MOVE 'Y' TO WS-CI-FOUND-SW.
067500     IF WS-CI-FOUND
067600         PERFORM 4200-APPLY-RSI-RULE
067700         PERFORM 4300-APPLY-MACD-RULE
067800         PERFORM 4400-APPLY-VOLUME-RULE.
067900     PERFORM 4500-APPLY-BREAKOUT-RULE.
068000*---------------------------------------------------------------*
068100 4200-APPLY-RSI-RULE.
068200*---------------------------------------------------------------*
068300     IF IND-RSI-STATUS (IND-IDX) EQUAL 'O'
068400         IF IND-RSI-14 (IND-IDX) LESS THAN 30
068500             MOVE 'RSI-OVERSOLD' TO SG-TYPE
068600             MOVE SPACES TO SG-DESC
068700             STRING 'RSI 14 AT OVERSOLD LEVEL'
068800                    DELIMITED BY SIZE
068900                    INTO SG-DESC
069000             PERFORM 4900-WRITE-ONE-SIGNAL
069100             ADD 1 TO WS-CNT-RSI-OVERSOLD
069200         ELSE
069300         IF IND-RSI-14 (IND-IDX) GREATER THAN 70
069400             MOVE 'RSI-OVERBOUGHT' TO SG-TYPE
069500             MOVE SPACES TO SG-DESC
069600             STRING 'RSI 14 AT OVERBOUGHT LEVEL'
069700                    DELIMITED BY SIZE
069800                    INTO SG-DESC
069900             PERFORM 4900-WRITE-ONE-SIGNAL
070000             ADD 1 TO WS-CNT-RSI-OVERBOUGHT.
070100*---------------------------------------------------------------*
070200 4300-APPLY-MACD-RULE.
070300*---------------------------------------------------------------*
070400     IF IND-MACD-CROSSOVER (IND-IDX) EQUAL 'BULLISH-CROSSOVER'
070500         MOVE 'MACD-BULLISH' TO SG-TYPE
070600         MOVE 'MACD LINE CROSSED ABOVE SIGNAL LINE' TO SG-DESC
070700         PERFORM 4900-WRITE-ONE-SIGNAL
070800         ADD 1 TO WS-CNT-MACD-BULLISH
070900     ELSE
071000     IF IND-MACD-CROSSOVER (IND-IDX) EQUAL 'BEARISH-CROSSOVER'
071100         MOVE 'MACD-BEARISH' TO SG-TYPE
071200         MOVE 'MACD LINE CROSSED BELOW SIGNAL LINE' TO SG-DESC
071300         PERFORM 4900-WRITE-ONE-SIGNAL
071400         ADD 1 TO WS-CNT-MACD-BEARISH.
071500*---------------------------------------------------------------*
071600 4400-APPLY-VOLUME-RULE.
071700*---------------------------------------------------------------*
071800     IF IND-VOL-VALID (IND-IDX) EQUAL 'Y'
071900        AND IND-VOL-IS-SPIKE (IND-IDX) EQUAL 'Y'
072000         MOVE 'VOLUME-SPIKE' TO SG-TYPE
072100         MOVE IND-VOLUME-RATIO (IND-IDX) TO WS-RATIO-EDIT
072200         MOVE SPACES TO SG-DESC
072300         STRING 'VOLUME RATIO ' DELIMITED BY SIZE
072400                WS-RATIO-EDIT DELIMITED BY SIZE
072500                ' TIMES AVERAGE' DELIMITED BY SIZE
072600                INTO SG-DESC
072700         PERFORM 4900-WRITE-ONE-SIGNAL
072800         ADD 1 TO WS-CNT-VOLUME-SPIKE.
072900*---------------------------------------------------------------*
073000 4500-APPLY-BREAKOUT-RULE.
073100*---------------------------------------------------------------*
073200     IF QT-TAB-52WK-HIGH (WS-QUOTE-SCAN-SUB) GREATER THAN ZERO
073300         COMPUTE WS-CQ-52WK-HIGH ROUNDED =
073400             QT-TAB-52WK-HIGH (WS-QUOTE-SCAN-SUB)
073500             * WS-BREAKOUT-THRESHOLD
073600         IF QT-TAB-PRICE (WS-QUOTE-SCAN-SUB)
073700                 NOT LESS THAN WS-CQ-52WK-HIGH
073800             MOVE 'BREAKOUT' TO SG-TYPE
073900             MOVE 'PRICE NEAR 52-WEEK HIGH' TO SG-DESC
074000             PERFORM 4900-WRITE-ONE-SIGNAL
074100             ADD 1 TO WS-CNT-BREAKOUT.
074200*---------------------------------------------------------------*
074300 4900-WRITE-ONE-SIGNAL.
074400*---------------------------------------------------------------*
074500     MOVE QT-TAB-SYMBOL (WS-QUOTE-SCAN-SUB)      TO SG-SYMBOL.
074600     MOVE QT-TAB-PRICE (WS-QUOTE-SCAN-SUB)       TO SG-PRICE.
074700     MOVE ZERO TO SG-RSI SG-MACD SG-VOLUME.
074800*    CDC-1752 -- RSI/MACD/VOLUME STAY ZERO UNLESS THE SIGNAL
074900*    TYPE THAT DROVE THIS WRITE IS THE ONE THAT ACTUALLY USES
075000*    THEM -- SHOP AUDIT STANDARDS REVIEW FOLLOWUP, SECTION 2.4.
075100     EVALUATE SG-TYPE
075200         WHEN 'RSI-OVERSOLD'
075300         WHEN 'RSI-OVERBOUGHT'
075400             IF WS-CI-FOUND
075500                 MOVE IND-RSI-14 (IND-IDX)    TO SG-RSI
075600             END-IF
075700         WHEN 'MACD-BULLISH'
075800         WHEN 'MACD-BEARISH'
075900             IF WS-CI-FOUND
076000                 MOVE IND-MACD-LINE (IND-IDX) TO SG-MACD
076100             END-IF
076200         WHEN 'VOLUME-SPIKE'
076300             MOVE QT-TAB-VOLUME (WS-QUOTE-SCAN-SUB) TO SG-VOLUME
076400         WHEN OTHER
076500             CONTINUE
076600     END-EVALUATE.
076700     WRITE SG-RECORD.
076800     MOVE SG-SYMBOL TO DSL-SYMBOL.
076900     MOVE SG-TYPE   TO DSL-TYPE.
077000     MOVE SG-PRICE  TO ED-SIG-PRICE.
077100     MOVE ED-SIG-PRICE TO DSL-PRICE.
077200     MOVE SG-RSI    TO ED-SIG-RSI.
077300     MOVE ED-SIG-RSI TO DSL-RSI.
077400     MOVE SG-DESC   TO DSL-DESC.
077500     MOVE SIGNAL-DETAIL-LINE TO WS-REPORT-LINE.
077600     PERFORM 9000-PRINT-REPORT-LINE.
077700*---------------------------------------------------------------*
077800 5000-EVALUATE-ALERTS.
077900*---------------------------------------------------------------*
078000*    ALL ALERTS ARE RE-WRITTEN TO ALERTS-OUT-FILE, TRIGGERED    *
078100*    OR NOT.  ONLY THE ONES THAT TRIGGER ON THIS RUN PRINT.     *
078200*---------------------------------------------------------------*
078300     PERFORM 9100-PRINT-HEADING-LINES.
078400     MOVE 'ALERTS TRIGGERED' TO HL2-TITLE.
078500     MOVE HEADING-LINE-2 TO WS-REPORT-LINE.
078600     PERFORM 9000-PRINT-REPORT-LINE.
078700     READ ALERTS-IN-FILE
078800         AT END MOVE 'Y' TO WS-ALI-EOF-SW.
078900     PERFORM 5100-EVALUATE-ONE-ALERT UNTIL WS-ALI-AT-EOF.
079000 5000-EXIT.
079100     EXIT.
079200*---------------------------------------------------------------*
079300 5100-EVALUATE-ONE-ALERT.
079400*---------------------------------------------------------------*
079500     MOVE ALI-RECORD TO ALO-RECORD.
079600     ADD 1 TO WS-ALERTS-EXAMINED.
079700     IF ALO-IS-ACTIVE
079800        AND ALO-NOT-TRIGGERED
079900         MOVE 'N' TO WS-CQ-FOUND-SW
080000         SEARCH ALL QT-TAB-ENTRY
080100             AT END MOVE 'N' TO WS-CQ-FOUND-SW
080200             WHEN QT-TAB-SYMBOL (QT-IDX)
080300                      EQUAL ALO-SYMBOL
080400                 MOVE 'Y' TO WS-CQ-FOUND-SW
080500         IF WS-CQ-FOUND
080600             PERFORM 5200-CHECK-ALERT-CONDITION.
080700     WRITE ALO-RECORD.
080800     READ ALERTS-IN-FILE
080900         AT END MOVE 'Y' TO WS-ALI-EOF-SW.
081000*---------------------------------------------------------------*
081100 5200-CHECK-ALERT-CONDITION.
081200*---------------------------------------------------------------*
081300     EVALUATE ALO-CONDITION
081400         WHEN 'ABOVE'
081500             IF QT-TAB-PRICE (QT-IDX)
081600                     GREATER THAN ALO-TARGET
081700                 MOVE QT-TAB-PRICE (QT-IDX) TO
081800                      ALO-CURRENT
081900                 PERFORM 5900-TRIGGER-THIS-ALERT
082000         WHEN 'BELOW'
082100             IF QT-TAB-PRICE (QT-IDX)
082200                     LESS THAN ALO-TARGET
082300                 MOVE QT-TAB-PRICE (QT-IDX) TO
082400                      ALO-CURRENT
082500                 PERFORM 5900-TRIGGER-THIS-ALERT
082600         WHEN 'RSI-ABOVE'
082700             PERFORM 5300-LOOKUP-RSI-FOR-ALERT
082800             IF WS-CI-FOUND
082900                AND IND-RSI-14 (IND-IDX)
083000                        GREATER THAN ALO-TARGET
083100                 MOVE IND-RSI-14 (IND-IDX) TO
083200                      ALO-CURRENT
083300                 PERFORM 5900-TRIGGER-THIS-ALERT
083400         WHEN 'RSI-BELOW'
083500             PERFORM 5300-LOOKUP-RSI-FOR-ALERT
083600             IF WS-CI-FOUND
083700                AND IND-RSI-14 (IND-IDX)
083800                        LESS THAN ALO-TARGET
083900                 MOVE IND-RSI-14 (IND-IDX) TO
084000                      ALO-CURRENT
084100                 PERFORM 5900-TRIGGER-THIS-ALERT
084200         WHEN 'VOL-SPIKE'
084300             PERFORM 5400-CHECK-VOLUME-SPIKE-ALERT
084400     END-EVALUATE.
084500*---------------------------------------------------------------*
084600 5300-LOOKUP-RSI-FOR-ALERT.
084700*---------------------------------------------------------------*
084800     MOVE 'N' TO WS-CI-FOUND-SW.
084900     SEARCH ALL IND-TAB-ENTRY
085000         AT END MOVE 'N' TO WS-CI-FOUND-SW
085100         WHEN IND-SYMBOL (IND-IDX)
085200                  EQUAL ALO-SYMBOL
085300             MOVE 'Y' TO WS-CI-FOUND-SW.
085400*---------------------------------------------------------------*
085500 5400-CHECK-VOLUME-SPIKE-ALERT.
085600*---------------------------------------------------------------*
085700     MOVE QT-TAB-AVG-VOLUME (QT-IDX) TO WS-CQ-AVG-VOLUME.
085800     IF WS-CQ-AVG-VOLUME EQUAL ZERO
085900         MOVE 1 TO WS-CQ-AVG-VOLUME.
086000     COMPUTE WS-VOL-RATIO ROUNDED =
086100             QT-TAB-VOLUME (QT-IDX) / WS-CQ-AVG-VOLUME.
086200     IF WS-VOL-RATIO GREATER THAN ALO-TARGET
086300         MOVE WS-VOL-RATIO TO ALO-CURRENT
086400         PERFORM 5900-TRIGGER-THIS-ALERT.
086500*---------------------------------------------------------------*
086600 5900-TRIGGER-THIS-ALERT.
086700*---------------------------------------------------------------*
086800     MOVE 'Y' TO ALO-TRIGGERED.
086900     ADD 1 TO WS-ALERTS-TRIGGERED.
087000     MOVE ALO-ID          TO DAL-ID.
087100     MOVE ALO-USER-ID     TO DAL-USER.
087200     MOVE ALO-SYMBOL      TO DAL-SYMBOL.
087300     MOVE ALO-CONDITION   TO DAL-CONDITION.
087400     MOVE ALO-TARGET      TO ED-AL-TARGET.
087500     MOVE ED-AL-TARGET                 TO DAL-TARGET.
087600     MOVE ALO-CURRENT     TO ED-AL-CURRENT.
087700     MOVE ED-AL-CURRENT                TO DAL-CURRENT.
087800     MOVE ALERT-DETAIL-LINE TO WS-REPORT-LINE.
087900     PERFORM 9000-PRINT-REPORT-LINE.
088000*---------------------------------------------------------------*
088100 6000-SCORE-HEADLINES.
088200*---------------------------------------------------------------*
088300*    NO PER-HEADLINE DETAIL LINE ON THE SCAN-REPORT -- THE      *
088400*    SPEC CALLS FOR TOTALS ONLY (SEE SECTION 8000).             *
088500*---------------------------------------------------------------*
088600     READ HEADLINES-FILE
088700         AT END MOVE 'Y' TO WS-HL-EOF-SW.
088800     PERFORM 6100-SCORE-ONE-HEADLINE UNTIL WS-HL-AT-EOF.
088900     IF WS-SENT-HEADLINE-COUNT GREATER THAN ZERO
089000         COMPUTE WS-SENT-SCORE-AVERAGE ROUNDED =
089100             WS-SENT-SCORE-TOTAL / WS-SENT-HEADLINE-COUNT
089200         PERFORM 6200-CLASSIFY-OVERALL-SENTIMENT.
089300 6000-EXIT.
089400     EXIT.
089500*---------------------------------------------------------------*
089600* 07/02/03   CDC-1751 -- OVERALL SENTIMENT IS THE MEAN SCORE     *
089700* AGAINST ITS OWN THRESHOLD, NOT A ROLL-UP OF THE PER-HEADLINE   *
089800* COUNTS ABOVE.  A FILE OF MOSTLY-NEUTRAL HEADLINES WITH ONE     *
089900* STRONG STORY CAN STILL AVERAGE OUT NEUTRAL.                    *
090000*---------------------------------------------------------------*
090100 6200-CLASSIFY-OVERALL-SENTIMENT.
090200*---------------------------------------------------------------*
090300     EVALUATE TRUE
090400         WHEN WS-SENT-SCORE-AVERAGE NOT LESS THAN 0.150
090500             MOVE 'POSITIVE' TO WS-SENT-OVERALL-CLASS
090600         WHEN WS-SENT-SCORE-AVERAGE NOT GREATER THAN -0.150
090700             MOVE 'NEGATIVE' TO WS-SENT-OVERALL-CLASS
090800         WHEN OTHER
090900             MOVE 'NEUTRAL'  TO WS-SENT-OVERALL-CLASS
091000     END-EVALUATE.
091100 6200-EXIT.
091200     EXIT.
091300*---------------------------------------------------------------*
091400 6100-SCORE-ONE-HEADLINE.
091500*---------------------------------------------------------------*
091600     CALL 'SIGSENT' USING HL-TEXT, WS-SENTIMENT-RESULT.
091700     ADD 1 TO WS-SENT-HEADLINE-COUNT.
091800     ADD WS-SENT-SCORE TO WS-SENT-SCORE-TOTAL.
091900     EVALUATE WS-SENT-CLASS
092000         WHEN 'POSITIVE'
092100             ADD 1 TO WS-SENT-POSITIVE-COUNT
092200         WHEN 'NEGATIVE'
092300             ADD 1 TO WS-SENT-NEGATIVE-COUNT
092400         WHEN OTHER
092500             ADD 1 TO WS-SENT-NEUTRAL-COUNT
092600     END-EVALUATE.
092700     READ HEADLINES-FILE
092800         AT END MOVE 'Y' TO WS-HL-EOF-SW.
092900*---------------------------------------------------------------*
093000 7000-VALUE-PORTFOLIO.
093100*---------------------------------------------------------------*
093200*    HOLDINGS ARRIVES SORTED BY USER ID.  A SUBTOTAL LINE       *
093300*    PRINTS ON EACH USER-ID BREAK; THE GRAND TOTAL PRINTS AT    *
093400*    END OF FILE.                                               *
093500*---------------------------------------------------------------*
093600     PERFORM 9100-PRINT-HEADING-LINES.
093700     MOVE 'PORTFOLIO VALUATION' TO HL2-TITLE.
093800     MOVE HEADING-LINE-2 TO WS-REPORT-LINE.
093900     PERFORM 9000-PRINT-REPORT-LINE.
094000     READ HOLDINGS-FILE
094100         AT END MOVE 'Y' TO WS-HO-EOF-SW.
094200     IF WS-HO-AT-EOF
094300         GO TO 7000-EXIT.
094400     MOVE HO-USER-ID TO WS-USER-BREAK-KEY.
094500     PERFORM 7100-VALUE-ONE-HOLDING
094600             UNTIL WS-HO-AT-EOF
094700                OR HO-USER-ID NOT EQUAL WS-USER-BREAK-KEY.
094800     PERFORM 7800-PRINT-USER-SUBTOTAL.
094900     PERFORM 7900-VALUE-REMAINING-USERS
095000             UNTIL WS-HO-AT-EOF.
095100     PERFORM 7950-PRINT-GRAND-TOTAL.
095200 7000-EXIT.
095300     EXIT.
095400*---------------------------------------------------------------*
095500 7100-VALUE-ONE-HOLDING.
095600*---------------------------------------------------------------*
095700     MOVE 'N' TO WS-CQ-FOUND-SW.
095800     SEARCH ALL QT-TAB-ENTRY
095900         AT END MOVE 'N' TO WS-CQ-FOUND-SW
096000         WHEN QT-TAB-SYMBOL (QT-IDX) EQUAL HO-SYMBOL
096100             MOVE 'Y' TO WS-CQ-FOUND-SW.
096200     IF WS-CQ-FOUND
096300         MOVE QT-TAB-PRICE (QT-IDX) TO WS-CQ-PRICE
096400         COMPUTE WS-PORT-VALUE ROUNDED =
096500                 HO-QUANTITY * WS-CQ-PRICE
096600         COMPUTE WS-PORT-COST ROUNDED =
096700                 HO-QUANTITY * HO-BUY-PRICE
096800         COMPUTE WS-PORT-PROFIT-LOSS =
096900                 WS-PORT-VALUE - WS-PORT-COST
097000         IF WS-PORT-COST NOT EQUAL ZERO
097100             COMPUTE WS-PORT-PROFIT-PCT ROUNDED =
097200                 WS-PORT-PROFIT-LOSS / WS-PORT-COST * 100
097300         ELSE
097400             MOVE ZERO TO WS-PORT-PROFIT-PCT
097500         ADD WS-PORT-VALUE       TO WS-PORT-USER-VALUE
097600         ADD WS-PORT-COST        TO WS-PORT-USER-COST
097700         ADD WS-PORT-PROFIT-LOSS TO WS-PORT-USER-PL
097800         PERFORM 7200-PRINT-HOLDING-DETAIL.
097900     READ HOLDINGS-FILE
098000         AT END MOVE 'Y' TO WS-HO-EOF-SW.
098100*---------------------------------------------------------------*
098200 7200-PRINT-HOLDING-DETAIL.
098300*---------------------------------------------------------------*
098400     MOVE HO-SYMBOL      TO DPL-SYMBOL.
098500     MOVE HO-QUANTITY    TO ED-HO-QUANTITY.
098600     MOVE ED-HO-QUANTITY TO DPL-QTY.
098700     MOVE HO-BUY-PRICE   TO ED-HO-BUY-PRICE.
098800     MOVE ED-HO-BUY-PRICE TO DPL-BUY.
098900     MOVE WS-CQ-PRICE    TO ED-HO-CUR-PRICE.
099000     MOVE ED-HO-CUR-PRICE TO DPL-CUR.
099100     MOVE WS-PORT-VALUE  TO ED-HO-VALUE.
099200     MOVE ED-HO-VALUE    TO DPL-VALUE.
099300     MOVE WS-PORT-PROFIT-LOSS TO ED-HO-PROFIT-LOSS.
099400     MOVE ED-HO-PROFIT-LOSS TO DPL-PL.
099500     MOVE WS-PORT-PROFIT-PCT TO ED-HO-PROFIT-PCT.
099600     MOVE ED-HO-PROFIT-PCT TO DPL-PLPCT.
099700     MOVE PORTFOLIO-DETAIL-LINE TO WS-REPORT-LINE.
099800     PERFORM 9000-PRINT-REPORT-LINE.
099900*---------------------------------------------------------------*
100000 7800-PRINT-USER-SUBTOTAL.
100100*---------------------------------------------------------------*
100200     MOVE 'USER SUBTOTAL' TO PTL-LABEL.
100300     MOVE WS-PORT-USER-VALUE TO ED-HO-VALUE.
100400     MOVE ED-HO-VALUE TO PTL-VALUE.
100500     MOVE WS-PORT-USER-PL TO ED-HO-PROFIT-LOSS.
100600     MOVE ED-HO-PROFIT-LOSS TO PTL-PL.
100700     IF WS-PORT-USER-VALUE NOT EQUAL ZERO
100800         COMPUTE WS-PORT-PROFIT-PCT ROUNDED =
100900             WS-PORT-USER-PL / WS-PORT-USER-VALUE * 100
101000     ELSE
101100         MOVE ZERO TO WS-PORT-PROFIT-PCT.
101200     MOVE WS-PORT-PROFIT-PCT TO ED-HO-PROFIT-PCT.
101300     MOVE ED-HO-PROFIT-PCT TO PTL-PLPCT.
101400     MOVE PORTFOLIO-TOTAL-LINE TO WS-REPORT-LINE.
101500     PERFORM 9000-PRINT-REPORT-LINE.
101600     ADD WS-PORT-USER-VALUE TO WS-PORT-GRAND-VALUE.
101700     ADD WS-PORT-USER-COST  TO WS-PORT-GRAND-COST.
101800     ADD WS-PORT-USER-PL    TO WS-PORT-GRAND-PL.
101900     MOVE ZERO TO WS-PORT-USER-VALUE WS-PORT-USER-COST
102000                  WS-PORT-USER-PL.
102100*---------------------------------------------------------------*
102200 7900-VALUE-REMAINING-USERS.
102300*---------------------------------------------------------------*
102400     MOVE HO-USER-ID TO WS-USER-BREAK-KEY.
102500     PERFORM 7100-VALUE-ONE-HOLDING
102600             UNTIL WS-HO-AT-EOF
102700                OR HO-USER-ID NOT EQUAL WS-USER-BREAK-KEY.
102800     PERFORM 7800-PRINT-USER-SUBTOTAL.
102900*---------------------------------------------------------------*
103000 7950-PRINT-GRAND-TOTAL.
103100*---------------------------------------------------------------*
103200     MOVE 'PORTFOLIO GRAND TOTAL' TO PTL-LABEL.
103300     MOVE WS-PORT-GRAND-VALUE TO ED-HO-VALUE.
103400     MOVE ED-HO-VALUE TO PTL-VALUE.
103500     MOVE WS-PORT-GRAND-PL TO ED-HO-PROFIT-LOSS.
103600     MOVE ED-HO-PROFIT-LOSS TO PTL-PL.
103700     IF WS-PORT-GRAND-VALUE NOT EQUAL ZERO
103800         COMPUTE WS-PORT-PROFIT-PCT ROUNDED =
103900             WS-PORT-GRAND-PL / WS-PORT-GRAND-VALUE * 100
104000     ELSE
104100         MOVE ZERO TO WS-PORT-PROFIT-PCT.
104200     MOVE WS-PORT-PROFIT-PCT TO ED-HO-PROFIT-PCT.
104300     MOVE ED-HO-PROFIT-PCT TO PTL-PLPCT.
104400     MOVE PORTFOLIO-TOTAL-LINE TO WS-REPORT-LINE.
104500     PERFORM 9000-PRINT-REPORT-LINE.
104600*---------------------------------------------------------------*
104700 8000-PRINT-TOTALS-SECTION.
104800*---------------------------------------------------------------*
104900     PERFORM 9100-PRINT-HEADING-LINES.
105000     MOVE 'RUN TOTALS' TO HL2-TITLE.
105100     MOVE HEADING-LINE-2 TO WS-REPORT-LINE.
105200     PERFORM 9000-PRINT-REPORT-LINE.
105300     MOVE ZERO TO WS-SIGNAL-GRAND-TOTAL.
105400     PERFORM 8100-ADD-ONE-SIGNAL-COUNT
105500             VARYING WS-SIGNAL-TOTAL-SUB FROM 1 BY 1
105600             UNTIL WS-SIGNAL-TOTAL-SUB GREATER THAN 6.
105700     MOVE 'RSI OVERSOLD SIGNALS'     TO TDL-LABEL.
105800     MOVE WS-CNT-RSI-OVERSOLD        TO TDL-VALUE.
105900     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
106000     MOVE 'RSI OVERBOUGHT SIGNALS'   TO TDL-LABEL.
106100     MOVE WS-CNT-RSI-OVERBOUGHT      TO TDL-VALUE.
106200     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
106300     MOVE 'MACD BULLISH SIGNALS'     TO TDL-LABEL.
106400     MOVE WS-CNT-MACD-BULLISH        TO TDL-VALUE.
106500     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
106600     MOVE 'MACD BEARISH SIGNALS'     TO TDL-LABEL.
106700     MOVE WS-CNT-MACD-BEARISH        TO TDL-VALUE.
106800     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
106900     MOVE 'VOLUME SPIKE SIGNALS'     TO TDL-LABEL.
107000     MOVE WS-CNT-VOLUME-SPIKE        TO TDL-VALUE.
107100     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
107200     MOVE 'BREAKOUT SIGNALS'         TO TDL-LABEL.
107300     MOVE WS-CNT-BREAKOUT            TO TDL-VALUE.
107400     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
107500     MOVE 'TOTAL SIGNALS ALL TYPES'  TO TDL-LABEL.
107600     MOVE WS-SIGNAL-GRAND-TOTAL      TO TDL-VALUE.
107700     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
107800     MOVE 'ALERTS EXAMINED'          TO TDL-LABEL.
107900     MOVE WS-ALERTS-EXAMINED         TO TDL-VALUE.
108000     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
108100     MOVE 'ALERTS TRIGGERED'         TO TDL-LABEL.
108200     MOVE WS-ALERTS-TRIGGERED        TO TDL-VALUE.
108300     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
108400     MOVE 'HEADLINES POSITIVE'       TO TDL-LABEL.
108500     MOVE WS-SENT-POSITIVE-COUNT     TO TDL-VALUE.
108600     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
108700     MOVE 'HEADLINES NEGATIVE'       TO TDL-LABEL.
108800     MOVE WS-SENT-NEGATIVE-COUNT     TO TDL-VALUE.
108900     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
109000     MOVE 'HEADLINES NEUTRAL'        TO TDL-LABEL.
109100     MOVE WS-SENT-NEUTRAL-COUNT      TO TDL-VALUE.
109200     PERFORM 8900-PRINT-ONE-TOTAL-LINE.
109300     MOVE 'AVERAGE SENTIMENT SCORE'  TO TAL-LABEL.
109400     MOVE WS-SENT-SCORE-AVERAGE      TO ED-TOT-SENTIMENT-AVG.
109500     MOVE ED-TOT-SENTIMENT-AVG       TO TAL-VALUE.
109600     MOVE TOTALS-AVERAGE-LINE TO WS-REPORT-LINE.
109700     PERFORM 9000-PRINT-REPORT-LINE.
109800*    07/02/03   CDC-1751 -- OVERALL CLASS OFF THE MEAN, PRINTED
109900*    RIGHT BELOW THE AVERAGE SCORE IT WAS CLASSIFIED FROM.
110000     MOVE 'OVERALL SENTIMENT'        TO TCL-LABEL.
110100     MOVE WS-SENT-OVERALL-CLASS      TO TCL-VALUE.
110200     MOVE TOTALS-CLASS-LINE TO WS-REPORT-LINE.
110300     PERFORM 9000-PRINT-REPORT-LINE.
110400*---------------------------------------------------------------*
110500 8100-ADD-ONE-SIGNAL-COUNT.
110600*---------------------------------------------------------------*
110700     ADD WS-SIGNAL-COUNT-ENTRY (WS-SIGNAL-TOTAL-SUB)
110800         TO WS-SIGNAL-GRAND-TOTAL.
110900*---------------------------------------------------------------*
111000 8900-PRINT-ONE-TOTAL-LINE.
111100*---------------------------------------------------------------*
111200     MOVE TOTALS-DETAIL-LINE TO WS-REPORT-LINE.
111300     PERFORM 9000-PRINT-REPORT-LINE.
111400*---------------------------------------------------------------*
111500 9000-PRINT-REPORT-LINE.
111600*---------------------------------------------------------------*
111700     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
111800         PERFORM 9100-PRINT-HEADING-LINES.
111900     WRITE PRINT-RECORD FROM WS-REPORT-LINE
112000         AFTER ADVANCING LINE-SPACEING.
112100     ADD 1 TO LINE-COUNT.
112200*---------------------------------------------------------------*
112300 9100-PRINT-HEADING-LINES.
112400*---------------------------------------------------------------*
112500     IF LINE-COUNT NOT EQUAL 999
112600         PERFORM 9110-WRITE-TOP-OF-PAGE.
112700     MOVE WS-REPORT-DATE-PRINT TO HL1-RUN-DATE.
112800     MOVE HEADING-LINE-1 TO WS-REPORT-LINE.
112900     PERFORM 9120-WRITE-PRINT-LINE.
113000     MOVE 1 TO LINE-COUNT.
113100     ADD 1 TO PAGE-COUNT.
113200*---------------------------------------------------------------*
113300 9110-WRITE-TOP-OF-PAGE.
113400*---------------------------------------------------------------*
113500     WRITE PRINT-RECORD FROM SPACES
113600         AFTER ADVANCING C01.
113700*---------------------------------------------------------------*
113800 9120-WRITE-PRINT-LINE.
113900*---------------------------------------------------------------*
114000     WRITE PRINT-RECORD FROM WS-REPORT-LINE
114100         AFTER ADVANCING LINE-SPACEING.
114200*---------------------------------------------------------------*
114300 9800-CLOSE-ALL-FILES.
114400*---------------------------------------------------------------*
114500     CLOSE PRICE-HISTORY-FILE
114600           QUOTES-FILE
114700           ALERTS-IN-FILE
114800           ALERTS-OUT-FILE
114900           HEADLINES-FILE
115000           HOLDINGS-FILE
115100           SIGNALS-FILE
115200           SCAN-REPORT-FILE.
