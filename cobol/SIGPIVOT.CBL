000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGPIVOT.
000300 AUTHOR.        DAVID QUINTERO.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  08/12/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGPIVOT  --  STANDARD/FIBONACCI/CAMARILLA PIVOT POINTS   *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000) WITH THE SECOND-TO-LAST BAR'S HIGH/LOW/CLOSE.       *
001200*    ALSO RETURNS BIAS VS THE CURRENT PRICE AND THE NEAREST    *
001300*    SUPPORT/RESISTANCE LEVEL FROM THE STANDARD SET.           *
001400*---------------------------------------------------------------*
001500* MAINTENANCE LOG
001600* DATE       AUTHOR         REQUEST     DESCRIPTION
001700* ---------- -------------  ----------  ------------------------
001800* 08/12/91   D QUINTERO     CDC-1508    ORIGINAL PROGRAM,
001900*                           STANDARD PIVOTS ONLY
002000* 09/25/91   D QUINTERO     CDC-1517    ADDED FIBONACCI AND
002100*                           CAMARILLA PIVOT SETS
002200* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002300*                           FIELDS IN THIS PROGRAM, NO CHANGE
002400* 06/18/03   E ACKERMAN    CDC-1748    ADDED WORK-AREA DUMP/AUDIT
002500*                           REDEFINES VIEWS PER SHOP AUDIT
002600*                           STANDARDS REVIEW, SECTION 2.4
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3096.
003300 OBJECT-COMPUTER. IBM-3096.
003400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003500*===============================================================*
003600 DATA DIVISION.
003700*---------------------------------------------------------------*
003800 WORKING-STORAGE SECTION.
003900*---------------------------------------------------------------*
004000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004100     05  WS-PRIOR-BAR-SUB            PIC S9(03) COMP.
004200     05  FILLER                    PIC X(01).
004300*---------------------------------------------------------------*
004400 01  WS-PRIOR-BAR-VALUES.
004500     05  WS-PRIOR-HIGH               PIC S9(07)V99.
004600     05  WS-PRIOR-LOW                PIC S9(07)V99.
004700     05  WS-PRIOR-CLOSE              PIC S9(07)V99.
004800     05  WS-PRIOR-RANGE              PIC S9(07)V99.
004900     05  FILLER                    PIC X(01).
005000*---------------------------------------------------------------*
005100 01  WS-STANDARD-SET.
005200     05  WS-STD-PP                   PIC S9(07)V99.
005300     05  WS-STD-R1                   PIC S9(07)V99.
005400     05  WS-STD-R2                   PIC S9(07)V99.
005500     05  WS-STD-R3                   PIC S9(07)V99.
005600     05  WS-STD-S1                   PIC S9(07)V99.
005700     05  WS-STD-S2                   PIC S9(07)V99.
005800     05  WS-STD-S3                   PIC S9(07)V99.
005900     05  FILLER                    PIC X(01).
006000*---------------------------------------------------------------*
006100*---------------------------------------------------------------*
006200*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
006300*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
006400*    06/18/03   CDC-1748                                            *
006500*---------------------------------------------------------------*
006600 01  WS-PROGRAM-RUN-STAMP.
006700     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
006800     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
006900     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
007000 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
007100                                  PIC 9(06).
007200*
007300 01  WS-CALC-TALLY-FIELDS.
007400     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
007500     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
007600     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
007700 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
007800     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
007900                                      OCCURS 3 TIMES.
008000*
008100 01  WS-CALC-ERROR-SWITCHES.
008200     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
008300     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
008400     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
008500     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
008600 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
008700                                  PIC X(04).
008800*===============================================================*
008900 LINKAGE SECTION.
009000 COPY SIGBART.
009100*---------------------------------------------------------------*
009200 01  LS-PIVOT-RESULT.
009300     05  LS-PIVOT-VALID              PIC X(01).
009400     05  LS-PIVOT-STD-PP             PIC S9(07)V99.
009500     05  LS-PIVOT-STD-R1             PIC S9(07)V99.
009600     05  LS-PIVOT-STD-R2             PIC S9(07)V99.
009700     05  LS-PIVOT-STD-R3             PIC S9(07)V99.
009800     05  LS-PIVOT-STD-S1             PIC S9(07)V99.
009900     05  LS-PIVOT-STD-S2             PIC S9(07)V99.
010000     05  LS-PIVOT-STD-S3             PIC S9(07)V99.
010100     05  LS-PIVOT-FIB-R1             PIC S9(07)V99.
010200     05  LS-PIVOT-FIB-R2             PIC S9(07)V99.
010300     05  LS-PIVOT-FIB-R3             PIC S9(07)V99.
010400     05  LS-PIVOT-FIB-S1             PIC S9(07)V99.
010500     05  LS-PIVOT-FIB-S2             PIC S9(07)V99.
010600     05  LS-PIVOT-FIB-S3             PIC S9(07)V99.
010700     05  LS-PIVOT-CAM-R1             PIC S9(07)V99.
010800     05  LS-PIVOT-CAM-R2             PIC S9(07)V99.
010900     05  LS-PIVOT-CAM-R3             PIC S9(07)V99.
011000     05  LS-PIVOT-CAM-R4             PIC S9(07)V99.
011100     05  LS-PIVOT-CAM-S1             PIC S9(07)V99.
011200     05  LS-PIVOT-CAM-S2             PIC S9(07)V99.
011300     05  LS-PIVOT-CAM-S3             PIC S9(07)V99.
011400     05  LS-PIVOT-CAM-S4             PIC S9(07)V99.
011500     05  LS-PIVOT-BIAS               PIC X(08).
011600     05  LS-PIVOT-NEAR-SUPPORT       PIC S9(07)V99.
011700     05  LS-PIVOT-NEAR-RESIST        PIC S9(07)V99.
011800     05  FILLER                      PIC X(01).
011900*===============================================================*
012000 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE, LS-PIVOT-RESULT.
012100*---------------------------------------------------------------*
012200 0000-MAIN-ROUTINE.
012300*---------------------------------------------------------------*
012400     PERFORM 1000-INITIALIZE-RESULT.
012500     IF BAR-TABLE-SIZE LESS THAN 2
012600         MOVE 'N' TO LS-PIVOT-VALID
012700     ELSE
012800         MOVE 'Y' TO LS-PIVOT-VALID
012900         COMPUTE WS-PRIOR-BAR-SUB = BAR-TABLE-SIZE - 1.
013000         MOVE BAR-HIGH  (WS-PRIOR-BAR-SUB) TO WS-PRIOR-HIGH.
013100         MOVE BAR-LOW   (WS-PRIOR-BAR-SUB) TO WS-PRIOR-LOW.
013200         MOVE BAR-CLOSE (WS-PRIOR-BAR-SUB) TO WS-PRIOR-CLOSE.
013300         COMPUTE WS-PRIOR-RANGE = WS-PRIOR-HIGH - WS-PRIOR-LOW.
013400         PERFORM 2000-COMPUTE-STANDARD-PIVOTS.
013500         PERFORM 3000-COMPUTE-FIBONACCI-PIVOTS.
013600         PERFORM 4000-COMPUTE-CAMARILLA-PIVOTS.
013700         PERFORM 5000-DETERMINE-BIAS.
013800         PERFORM 6000-FIND-NEAREST-LEVELS.
013900     GOBACK.
014000*---------------------------------------------------------------*
014100 1000-INITIALIZE-RESULT.
014200*---------------------------------------------------------------*
014300     MOVE ZERO  TO LS-PIVOT-STD-PP LS-PIVOT-STD-R1 LS-PIVOT-STD-R2
014400                   LS-PIVOT-STD-R3 LS-PIVOT-STD-S1 LS-PIVOT-STD-S2
014500                   LS-PIVOT-STD-S3 LS-PIVOT-FIB-R1 LS-PIVOT-FIB-R2
014600                   LS-PIVOT-FIB-R3 LS-PIVOT-FIB-S1 LS-PIVOT-FIB-S2
014700                   LS-PIVOT-FIB-S3 LS-PIVOT-CAM-R1 LS-PIVOT-CAM-R2
014800                   LS-PIVOT-CAM-R3 LS-PIVOT-CAM-R4 LS-PIVOT-CAM-S1
014900                   LS-PIVOT-CAM-S2 LS-PIVOT-CAM-S3 LS-PIVOT-CAM-S4
015000                   LS-PIVOT-NEAR-SUPPORT LS-PIVOT-NEAR-RESIST.
015100     MOVE SPACE TO LS-PIVOT-BIAS.
015200*---------------------------------------------------------------*
015300 2000-COMPUTE-STANDARD-PIVOTS.
015400*---------------------------------------------------------------*
015500     COMPUTE WS-STD-PP ROUNDED =
015600             (WS-PRIOR-HIGH + WS-PRIOR-LOW + WS-PRIOR-CLOSE) / 3.
015700     COMPUTE WS-STD-R1 ROUNDED = (2 * WS-STD-PP) - WS-PRIOR-LOW.
015800     COMPUTE WS-STD-R2 ROUNDED = WS-STD-PP + WS-PRIOR-RANGE.
015900     COMPUTE WS-STD-R3 ROUNDED =
016000             WS-PRIOR-HIGH + (2 * (WS-STD-PP - WS-PRIOR-LOW)).
016100     COMPUTE WS-STD-S1 ROUNDED = (2 * WS-STD-PP) - WS-PRIOR-HIGH.
016200     COMPUTE WS-STD-S2 ROUNDED = WS-STD-PP - WS-PRIOR-RANGE.
016300     COMPUTE WS-STD-S3 ROUNDED =
016400             WS-PRIOR-LOW - (2 * (WS-PRIOR-HIGH - WS-STD-PP)).
016500     MOVE WS-STD-PP TO LS-PIVOT-STD-PP.
016600     MOVE WS-STD-R1 TO LS-PIVOT-STD-R1.
016700     MOVE WS-STD-R2 TO LS-PIVOT-STD-R2.
016800     MOVE WS-STD-R3 TO LS-PIVOT-STD-R3.
016900     MOVE WS-STD-S1 TO LS-PIVOT-STD-S1.
017000     MOVE WS-STD-S2 TO LS-PIVOT-STD-S2.
017100     MOVE WS-STD-S3 TO LS-PIVOT-STD-S3.
017200*---------------------------------------------------------------*
017300 3000-COMPUTE-FIBONACCI-PIVOTS.
017400*---------------------------------------------------------------*
017500     COMPUTE LS-PIVOT-FIB-R1 ROUNDED =
017600             WS-STD-PP + (.382 * WS-PRIOR-RANGE).
017700     COMPUTE LS-PIVOT-FIB-R2 ROUNDED =
017800             WS-STD-PP + (.618 * WS-PRIOR-RANGE).
017900     COMPUTE LS-PIVOT-FIB-R3 ROUNDED =
018000             WS-STD-PP + (1.000 * WS-PRIOR-RANGE).
018100     COMPUTE LS-PIVOT-FIB-S1 ROUNDED =
018200             WS-STD-PP - (.382 * WS-PRIOR-RANGE).
018300     COMPUTE LS-PIVOT-FIB-S2 ROUNDED =
018400             WS-STD-PP - (.618 * WS-PRIOR-RANGE).
018500     COMPUTE LS-PIVOT-FIB-S3 ROUNDED =
018600             WS-STD-PP - (1.000 * WS-PRIOR-RANGE).
018700*---------------------------------------------------------------*
018800 4000-COMPUTE-CAMARILLA-PIVOTS.
018900*---------------------------------------------------------------*
019000     COMPUTE LS-PIVOT-CAM-R1 ROUNDED =
019100             WS-PRIOR-CLOSE + (WS-PRIOR-RANGE * 1.1 / 12).
019200     COMPUTE LS-PIVOT-CAM-R2 ROUNDED =
019300             WS-PRIOR-CLOSE + (WS-PRIOR-RANGE * 1.1 / 6).
019400     COMPUTE LS-PIVOT-CAM-R3 ROUNDED =
019500             WS-PRIOR-CLOSE + (WS-PRIOR-RANGE * 1.1 / 4).
019600     COMPUTE LS-PIVOT-CAM-R4 ROUNDED =
019700             WS-PRIOR-CLOSE + (WS-PRIOR-RANGE * 1.1 / 2).
019800     COMPUTE LS-PIVOT-CAM-S1 ROUNDED =
019900             WS-PRIOR-CLOSE - (WS-PRIOR-RANGE * 1.1 / 12).
020000     COMPUTE LS-PIVOT-CAM-S2 ROUNDED =
020100             WS-PRIOR-CLOSE - (WS-PRIOR-RANGE * 1.1 / 6).
020200     COMPUTE LS-PIVOT-CAM-S3 ROUNDED =
020300             WS-PRIOR-CLOSE - (WS-PRIOR-RANGE * 1.1 / 4).
020400     COMPUTE LS-PIVOT-CAM-S4 ROUNDED =
020500             WS-PRIOR-CLOSE - (WS-PRIOR-RANGE * 1.1 / 2).
020600*---------------------------------------------------------------*
020700 5000-DETERMINE-BIAS.
020800*---------------------------------------------------------------*
020900     EVALUATE TRUE
021000         WHEN BAR-CLOSE (BAR-TABLE-SIZE) GREATER THAN WS-STD-PP
021100             MOVE 'BULLISH' TO LS-PIVOT-BIAS
021200         WHEN BAR-CLOSE (BAR-TABLE-SIZE) LESS THAN WS-STD-PP
021300             MOVE 'BEARISH' TO LS-PIVOT-BIAS
021400         WHEN OTHER
021500             MOVE 'NEUTRAL' TO LS-PIVOT-BIAS
021600     END-EVALUATE.
021700*---------------------------------------------------------------*
021800 6000-FIND-NEAREST-LEVELS.
021900*---------------------------------------------------------------*
022000*    NEAREST SUPPORT = HIGHEST STANDARD S-LEVEL BELOW PRICE;    *
022100*    NEAREST RESISTANCE = LOWEST STANDARD R-LEVEL ABOVE PRICE.  *
022200*---------------------------------------------------------------*
022300     MOVE WS-STD-S3 TO LS-PIVOT-NEAR-SUPPORT.
022400     IF WS-STD-S2 LESS THAN BAR-CLOSE (BAR-TABLE-SIZE)
022500         MOVE WS-STD-S2 TO LS-PIVOT-NEAR-SUPPORT.
022600     IF WS-STD-S1 LESS THAN BAR-CLOSE (BAR-TABLE-SIZE)
022700         MOVE WS-STD-S1 TO LS-PIVOT-NEAR-SUPPORT.
022800     IF WS-STD-PP LESS THAN BAR-CLOSE (BAR-TABLE-SIZE)
022900         MOVE WS-STD-PP TO LS-PIVOT-NEAR-SUPPORT.
023000     MOVE WS-STD-R3 TO LS-PIVOT-NEAR-RESIST.
023100     IF WS-STD-R2 GREATER THAN BAR-CLOSE (BAR-TABLE-SIZE)
023200         MOVE WS-STD-R2 TO LS-PIVOT-NEAR-RESIST.
023300     IF WS-STD-R1 GREATER THAN BAR-CLOSE (BAR-TABLE-SIZE)
023400         MOVE WS-STD-R1 TO LS-PIVOT-NEAR-RESIST.
023500     IF WS-STD-PP GREATER THAN BAR-CLOSE (BAR-TABLE-SIZE)
023600         MOVE WS-STD-PP TO LS-PIVOT-NEAR-RESIST.
