000100*****************************************************************
000200*    SIGBART                                                   *
000300*    WORKING BAR TABLE FOR ONE SYMBOL'S PRICE HISTORY.  BUILT  *
000400*    BY SIGSCAN AT EACH SYMBOL CONTROL BREAK AND PASSED BY     *
000500*    CALL TO THE INDICATOR CALCULATOR SUBPROGRAMS (SIGRSI,     *
000600*    SIGEMA, SIGMACD, SIGBOLL, SIGPIVOT, SIGVOL).  BARS RUN     *
000700*    OLDEST TO NEWEST, MATCHING THE SORT ORDER OF THE INPUT.   *
000800*---------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE       AUTHOR         REQUEST     DESCRIPTION
001100* ---------- -------------  ----------  ------------------------
001200* 03/02/87   D QUINTERO     CDC-1102    ORIGINAL TABLE, 130 BARS
001300* 06/30/94   E ACKERMAN     CDC-1690    RAISED CEILING TO 260
001400*                           BARS TO COVER A FULL TRADING YEAR
001500*****************************************************************
001600 01  BAR-TABLE-SIZE                  PIC S9(03) USAGE IS COMP.
001700 01  BAR-TABLE-INDEX                 PIC S9(03) USAGE IS COMP.
001800*
001900 01  BAR-TABLE.
002000     02  BAR-ENTRY OCCURS 1 TO 260 TIMES
002100             DEPENDING ON BAR-TABLE-SIZE
002200             INDEXED BY BAR-IDX.
002300         05  BAR-SEQ                 PIC 9(04).
002400         05  BAR-OPEN                PIC S9(07)V99.
002500         05  BAR-HIGH                PIC S9(07)V99.
002600         05  BAR-LOW                 PIC S9(07)V99.
002700         05  BAR-CLOSE               PIC S9(07)V99.
002800         05  BAR-VOLUME              PIC 9(12).
002900         05  FILLER                  PIC X(01).
