000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGBOLL.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  07/01/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGBOLL  --  BOLLINGER BAND CALCULATOR (20 PERIOD, 2 SD)  *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000).  MIDDLE BAND IS THE 20-BAR SIMPLE MOVING AVERAGE   *
001200*    OF CLOSE; UPPER/LOWER ARE +/- 2 SAMPLE STANDARD           *
001300*    DEVIATIONS.  NO SQRT FUNCTION ON THIS COMPILER -- THE     *
001400*    ROOT IS EXTRACTED BY NEWTON'S METHOD IN 8000.             *
001500*---------------------------------------------------------------*
001600* MAINTENANCE LOG
001700* DATE       AUTHOR         REQUEST     DESCRIPTION
001800* ---------- -------------  ----------  ------------------------
001900* 07/01/91   E ACKERMAN     CDC-1495    ORIGINAL PROGRAM
002000* 07/30/91   E ACKERMAN     CDC-1502    SAMPLE VARIANCE WAS
002100*                           DIVIDING BY N, CORRECTED TO N-1
002200* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002300*                           FIELDS IN THIS PROGRAM, NO CHANGE
002400* 06/17/03   E ACKERMAN    CDC-1747    ADDED WORK-AREA DUMP/AUDIT
002500*                           REDEFINES VIEWS PER SHOP AUDIT
002600*                           STANDARDS REVIEW, SECTION 2.4
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3096.
003300 OBJECT-COMPUTER. IBM-3096.
003400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003500*===============================================================*
003600 DATA DIVISION.
003700*---------------------------------------------------------------*
003800 WORKING-STORAGE SECTION.
003900*---------------------------------------------------------------*
004000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004100     05  WS-BARS-NEEDED              PIC S9(03) COMP VALUE 20.
004200     05  WS-PERIOD-N                 PIC S9(03) COMP VALUE 20.
004300     05  WS-BOLL-LOOP-SUB            PIC S9(03) COMP.
004400     05  WS-BOLL-BASE-SUB            PIC S9(03) COMP.
004500     05  WS-SQRT-ITERATIONS          PIC S9(03) COMP.
004600     05  FILLER                    PIC X(01).
004700*---------------------------------------------------------------*
004800 01  WS-BOLL-ACCUMULATORS.
004900     05  WS-CLOSE-SUM                PIC S9(09)V9999.
005000     05  WS-MEAN                     PIC S9(07)V9999.
005100     05  WS-DEVIATION                PIC S9(07)V9999.
005200     05  WS-SQUARE-SUM               PIC S9(09)V9999.
005300     05  WS-VARIANCE                 PIC S9(09)V9999.
005400     05  WS-STD-DEV                  PIC S9(07)V9999.
005500     05  FILLER                    PIC X(01).
005600*---------------------------------------------------------------*
005700 01  WS-SQRT-WORK.
005800     05  WS-SQRT-RADICAND            PIC S9(09)V9999.
005900     05  WS-SQRT-GUESS               PIC S9(07)V9999.
006000     05  WS-SQRT-NEXT-GUESS          PIC S9(07)V9999.
006100     05  FILLER                    PIC X(01).
006200*---------------------------------------------------------------*
006300*---------------------------------------------------------------*
006400*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
006500*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
006600*    06/17/03   CDC-1747                                            *
006700*---------------------------------------------------------------*
006800 01  WS-PROGRAM-RUN-STAMP.
006900     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
007000     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
007100     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
007200 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
007300                                  PIC 9(06).
007400*
007500 01  WS-CALC-TALLY-FIELDS.
007600     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
007700     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
007800     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
007900 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
008000     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
008100                                      OCCURS 3 TIMES.
008200*
008300 01  WS-CALC-ERROR-SWITCHES.
008400     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
008500     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
008600     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
008700     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
008800 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
008900                                  PIC X(04).
009000*===============================================================*
009100 LINKAGE SECTION.
009200 COPY SIGBART.
009300*---------------------------------------------------------------*
009400 01  LS-BOLL-RESULT.
009500     05  LS-BOLL-VALID               PIC X(01).
009600     05  LS-BOLL-MIDDLE              PIC S9(07)V99.
009700     05  LS-BOLL-UPPER               PIC S9(07)V99.
009800     05  LS-BOLL-LOWER               PIC S9(07)V99.
009900     05  LS-BOLL-BANDWIDTH           PIC S9(05)V99.
010000     05  LS-BOLL-PCT-B               PIC S9(03)V9999.
010100     05  LS-BOLL-SIGNAL              PIC X(11).
010200     05  FILLER                      PIC X(01).
010300*===============================================================*
010400 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE, LS-BOLL-RESULT.
010500*---------------------------------------------------------------*
010600 0000-MAIN-ROUTINE.
010700*---------------------------------------------------------------*
010800     PERFORM 1000-INITIALIZE-RESULT.
010900     IF BAR-TABLE-SIZE LESS THAN WS-BARS-NEEDED
011000         MOVE 'N' TO LS-BOLL-VALID
011100     ELSE
011200         MOVE 'Y' TO LS-BOLL-VALID
011300         PERFORM 2000-COMPUTE-MEAN-AND-VARIANCE
011400         PERFORM 8000-CALCULATE-SQUARE-ROOT
011500         MOVE WS-SQRT-GUESS TO WS-STD-DEV
011600         PERFORM 3000-COMPUTE-BANDS
011700         PERFORM 4000-CLASSIFY-SIGNAL.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-INITIALIZE-RESULT.
012100*---------------------------------------------------------------*
012200     MOVE ZERO  TO LS-BOLL-MIDDLE LS-BOLL-UPPER LS-BOLL-LOWER
012300                   LS-BOLL-BANDWIDTH LS-BOLL-PCT-B.
012400     MOVE SPACE TO LS-BOLL-SIGNAL.
012500*---------------------------------------------------------------*
012600 2000-COMPUTE-MEAN-AND-VARIANCE.
012700*---------------------------------------------------------------*
012800     MOVE ZERO TO WS-CLOSE-SUM WS-SQUARE-SUM.
012900     COMPUTE WS-BOLL-BASE-SUB = BAR-TABLE-SIZE - WS-PERIOD-N + 1.
013000     PERFORM 2100-SUM-ONE-CLOSE
013100             VARYING WS-BOLL-LOOP-SUB FROM WS-BOLL-BASE-SUB BY 1
013200             UNTIL WS-BOLL-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
013300     COMPUTE WS-MEAN ROUNDED = WS-CLOSE-SUM / WS-PERIOD-N.
013400     PERFORM 2200-SUM-ONE-SQUARE-DEVIATION
013500             VARYING WS-BOLL-LOOP-SUB FROM WS-BOLL-BASE-SUB BY 1
013600             UNTIL WS-BOLL-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
013700     COMPUTE WS-VARIANCE ROUNDED =
013800             WS-SQUARE-SUM / (WS-PERIOD-N - 1).
013900*---------------------------------------------------------------*
014000 2100-SUM-ONE-CLOSE.
014100*---------------------------------------------------------------*
014200     ADD BAR-CLOSE (WS-BOLL-LOOP-SUB) TO WS-CLOSE-SUM.
014300*---------------------------------------------------------------*
014400 2200-SUM-ONE-SQUARE-DEVIATION.
014500*---------------------------------------------------------------*
014600     COMPUTE WS-DEVIATION =
014700             BAR-CLOSE (WS-BOLL-LOOP-SUB) - WS-MEAN.
014800     COMPUTE WS-SQUARE-SUM ROUNDED =
014900             WS-SQUARE-SUM + (WS-DEVIATION * WS-DEVIATION).
015000*---------------------------------------------------------------*
015100 3000-COMPUTE-BANDS.
015200*---------------------------------------------------------------*
015300     MOVE WS-MEAN TO LS-BOLL-MIDDLE.
015400     COMPUTE LS-BOLL-UPPER ROUNDED = WS-MEAN + (2 * WS-STD-DEV).
015500     COMPUTE LS-BOLL-LOWER ROUNDED = WS-MEAN - (2 * WS-STD-DEV).
015600     IF LS-BOLL-MIDDLE NOT EQUAL ZERO
015700         COMPUTE LS-BOLL-BANDWIDTH ROUNDED =
015800                 (LS-BOLL-UPPER - LS-BOLL-LOWER)
015900                 / LS-BOLL-MIDDLE * 100.
016000     IF LS-BOLL-UPPER NOT EQUAL LS-BOLL-LOWER
016100         COMPUTE LS-BOLL-PCT-B ROUNDED =
016200                 (BAR-CLOSE (BAR-TABLE-SIZE) - LS-BOLL-LOWER)
016300                 / (LS-BOLL-UPPER - LS-BOLL-LOWER).
016400*---------------------------------------------------------------*
016500 4000-CLASSIFY-SIGNAL.
016600*---------------------------------------------------------------*
016700     EVALUATE TRUE
016800         WHEN BAR-CLOSE (BAR-TABLE-SIZE) NOT LESS THAN
016900              LS-BOLL-UPPER
017000             MOVE 'OVERBOUGHT' TO LS-BOLL-SIGNAL
017100         WHEN BAR-CLOSE (BAR-TABLE-SIZE) NOT GREATER THAN
017200              LS-BOLL-LOWER
017300             MOVE 'OVERSOLD'   TO LS-BOLL-SIGNAL
017400         WHEN BAR-CLOSE (BAR-TABLE-SIZE) GREATER THAN
017500              LS-BOLL-MIDDLE
017600             MOVE 'BULLISH'    TO LS-BOLL-SIGNAL
017700         WHEN BAR-CLOSE (BAR-TABLE-SIZE) LESS THAN
017800              LS-BOLL-MIDDLE
017900             MOVE 'BEARISH'    TO LS-BOLL-SIGNAL
018000         WHEN OTHER
018100             MOVE 'NEUTRAL'    TO LS-BOLL-SIGNAL
018200     END-EVALUATE.
018300*---------------------------------------------------------------*
018400 8000-CALCULATE-SQUARE-ROOT.
018500*---------------------------------------------------------------*
018600*    NEWTON'S METHOD -- 10 ITERATIONS IS AMPLY ACCURATE FOR THE *
018700*    4-DECIMAL WORKING PRECISION CARRIED IN THIS PROGRAM.       *
018800*---------------------------------------------------------------*
018900     MOVE WS-VARIANCE TO WS-SQRT-RADICAND.
019000     IF WS-SQRT-RADICAND EQUAL ZERO
019100         MOVE ZERO TO WS-SQRT-GUESS
019200     ELSE
019300         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-RADICAND / 2.
019400         PERFORM 8100-ONE-NEWTON-STEP
019500                 VARYING WS-SQRT-ITERATIONS FROM 1 BY 1
019600                 UNTIL WS-SQRT-ITERATIONS GREATER THAN 10.
019700*---------------------------------------------------------------*
019800 8100-ONE-NEWTON-STEP.
019900*---------------------------------------------------------------*
020000     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =
020100             (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS))
020200             / 2.
020300     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
