000100*****************************************************************
000200*    SIGBAR                                                    *
000300*    RECORD LAYOUT FOR THE DAILY PRICE-HISTORY FILE (ONE BAR   *
000400*    PER LINE, SORTED BY SYMBOL THEN BY ASCENDING BAR SEQUENCE)*
000500*---------------------------------------------------------------
000600* MAINTENANCE LOG
000700* DATE       AUTHOR         REQUEST     DESCRIPTION
000800* ---------- -------------  ----------  ------------------------
000900* 03/02/87   D QUINTERO     CDC-1102    ORIGINAL LAYOUT FOR THE
001000*                           NIGHTLY SIGNAL SCAN CONVERSION
001100* 11/18/96   E ACKERMAN     CDC-1877    WIDENED PH-VOLUME TO
001200*                           9(12) -- NSE VOLUME OUTGREW 9(09)
001300*****************************************************************
001400 01  PH-RECORD.
001500     05  PH-SYMBOL                   PIC X(10).
001600     05  PH-SEQ                      PIC 9(04).
001700     05  PH-OPEN                     PIC S9(07)V99.
001800     05  PH-HIGH                     PIC S9(07)V99.
001900     05  PH-LOW                      PIC S9(07)V99.
002000     05  PH-CLOSE                    PIC S9(07)V99.
002100     05  PH-VOLUME                   PIC 9(12).
002200     05  FILLER                      PIC X(08).
