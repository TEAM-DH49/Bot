000100*****************************************************************
000200*    SIGQT                                                     *
000300*    RECORD LAYOUT FOR THE QUOTES FILE -- ONE CURRENT-SNAPSHOT *
000400*    RECORD PER SYMBOL.  FILE IS MAINTAINED IN ASCENDING       *
000500*    SYMBOL SEQUENCE SO IT CAN BE LOADED INTO QT-TABLE (COPY   *
000600*    SIGQTT) AND SEARCHED WITH SEARCH ALL.                     *
000700*---------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         REQUEST     DESCRIPTION
001000* ---------- -------------  ----------  ------------------------
001100* 03/05/87   D QUINTERO     CDC-1103    ORIGINAL LAYOUT
001200* 09/21/98   E ACKERMAN     CDC-Y2K04   CONFIRMED NO 2-DIGIT
001300*                           YEAR FIELDS ON THIS RECORD
001400*****************************************************************
001500 01  QT-RECORD.
001600     05  QT-SYMBOL                   PIC X(10).
001700     05  QT-PRICE                    PIC S9(07)V99.
001800     05  QT-CHANGE                   PIC S9(07)V99.
001900     05  QT-CHANGE-PCT               PIC S9(03)V99.
002000     05  QT-VOLUME                   PIC 9(12).
002100     05  QT-AVG-VOLUME               PIC 9(12).
002200     05  QT-52WK-HIGH                PIC S9(07)V99.
002300     05  QT-52WK-LOW                 PIC S9(07)V99.
002400     05  FILLER                      PIC X(13).
