000100*****************************************************************
000200*    SIGSG                                                     *
000300*    RECORD LAYOUT FOR THE SIGNALS FILE -- ONE OUTPUT RECORD   *
000400*    PER SIGNAL RAISED BY THE SCANNER ENGINE (SIGSCAN SECTION  *
000500*    4000).  ALSO SUPPLIES THE FIELDS MOVED TO THE SIGNAL      *
000600*    SECTION OF THE SCAN REPORT.                                *
000700*---------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         REQUEST     DESCRIPTION
001000* ---------- -------------  ----------  ------------------------
001100* 02/27/91   D QUINTERO     CDC-1460    ORIGINAL LAYOUT
001200*****************************************************************
001300 01  SG-RECORD.
001400     05  SG-SYMBOL                   PIC X(10).
001500     05  SG-TYPE                     PIC X(16).
001600     05  SG-PRICE                    PIC S9(07)V99.
001700     05  SG-RSI                      PIC S9(03)V99.
001800     05  SG-MACD                     PIC S9(05)V99.
001900     05  SG-VOLUME                   PIC 9(12).
002000     05  SG-DESC                     PIC X(60).
002100     05  FILLER                      PIC X(01).
