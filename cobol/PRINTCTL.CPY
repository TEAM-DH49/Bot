000100*****************************************************************
000200*    PRINTCTL                                                  *
000300*    HOUSE STANDARD PRINTER CONTROL COPYBOOK                   *
000400*    COPY THIS MEMBER INTO WORKING-STORAGE OF ANY PROGRAM THAT *
000500*    WRITES A PAGED REPORT.  SUPPLIES THE CURRENT-DATE BREAKOUT*
000600*    AND THE LINE/PAGE COUNTERS USED BY THE 9000-SERIES PRINT  *
000700*    PARAGRAPHS.                                               *
000800*---------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE       AUTHOR         REQUEST     DESCRIPTION
001100* ---------- -------------  ----------  ------------------------
001200* 02/14/84   E ACKERMAN     CDC-0011    ORIGINAL COPYBOOK
001300* 07/09/91   D QUINTERO     CDC-0398    ADDED OVERPRINT/SPACING
001400*                           CONSTANTS FOR SPOOL CLASS S REPORTS
001500* 01/05/99   E ACKERMAN     CDC-Y2K01   WS-CURRENT-YEAR WIDENED
001600*                           TO 4 DIGITS FOR YEAR-2000 COMPLIANCE
001700*****************************************************************
001800 05  WS-CURRENT-DATE-DATA.
001900     10  WS-CURRENT-DATE.
002000         15  WS-CURRENT-YEAR         PIC 9(04).
002100         15  WS-CURRENT-MONTH        PIC 9(02).
002200         15  WS-CURRENT-DAY          PIC 9(02).
002300     10  WS-CURRENT-TIME.
002400         15  WS-CURRENT-HH           PIC 9(02).
002500         15  WS-CURRENT-MI           PIC 9(02).
002600         15  WS-CURRENT-SS           PIC 9(02).
002700         15  WS-CURRENT-MS           PIC 9(02).
002800 05  PRINTER-CONTROL-FIELDS.
002900     10  LINE-SPACEING               PIC 9(02) VALUE 1.
003000     10  LINE-COUNT                  PIC 9(03) VALUE 999.
003100     10  LINES-ON-PAGE               PIC 9(02) VALUE 55.
003200     10  PAGE-COUNT                  PIC 9(02) VALUE 1.
003300     10  TOP-OF-PAGE                 PIC X(02) VALUE '1 '.
003400     10  SINGLE-SPACE                PIC X(01) VALUE ' '.
003500     10  DOUBLE-SPACE                PIC X(01) VALUE '0'.
003600     10  TRIPLE-SPACE                PIC X(01) VALUE '-'.
003700     10  OVERPRINT                   PIC X(01) VALUE '+'.
