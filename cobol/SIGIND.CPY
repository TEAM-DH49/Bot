000100*****************************************************************
000200*    SIGIND                                                    *
000300*    WORKING INDICATOR TABLE -- ONE ENTRY PER SYMBOL, BUILT BY *
000400*    SIGSCAN SECTION 3000 AT EACH PRICE-HISTORY SYMBOL CONTROL *
000500*    BREAK FROM THE VALUES RETURNED BY THE SIX CALCULATOR      *
000600*    SUBPROGRAMS (SIGRSI, SIGEMA, SIGMACD, SIGBOLL, SIGPIVOT,  *
000700*    SIGVOL).  SEARCHED BY SECTION 4000 DURING THE SCAN PASS.  *
000800*---------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE       AUTHOR         REQUEST     DESCRIPTION
001100* ---------- -------------  ----------  ------------------------
001200* 02/27/91   D QUINTERO     CDC-1461    ORIGINAL TABLE, 2000
001300*                           SYMBOL CEILING, KEYED FOR SEARCH ALL
001400* 04/02/91   E ACKERMAN     CDC-1479    ADDED THE VALIDITY AND
001500*                           SPIKE/CROSSOVER FLAGS SO THE SCANNER
001600*                           CAN TELL COMPUTED FROM DEFAULTED ZERO
001700*****************************************************************
001800 01  IND-TABLE-SIZE                  PIC S9(04) USAGE IS COMP.
001900 01  IND-TABLE-INDEX                 PIC S9(04) USAGE IS COMP.
002000*
002100 01  IND-TABLE.
002200     02  IND-TAB-ENTRY OCCURS 1 TO 2000 TIMES
002300             DEPENDING ON IND-TABLE-SIZE
002400             ASCENDING KEY IS IND-SYMBOL
002500             INDEXED BY IND-IDX.
002600         05  IND-SYMBOL               PIC X(10).
002700         05  IND-RSI-STATUS           PIC X(01).
002800         05  IND-MACD-VALID           PIC X(01).
002900         05  IND-VOL-VALID            PIC X(01).
003000         05  IND-RSI-14               PIC S9(03)V99.
003100         05  IND-EMA-SHORT            PIC S9(07)V99.
003200         05  IND-EMA-LONG             PIC S9(07)V99.
003300         05  IND-MACD-LINE            PIC S9(05)V99.
003400         05  IND-MACD-SIGNAL          PIC S9(05)V99.
003500         05  IND-MACD-HIST            PIC S9(05)V99.
003600         05  IND-BOLL-UPPER           PIC S9(07)V99.
003700         05  IND-BOLL-MIDDLE          PIC S9(07)V99.
003800         05  IND-BOLL-LOWER           PIC S9(07)V99.
003900         05  IND-PIVOT-POINT          PIC S9(07)V99.
004000         05  IND-RESIST-1             PIC S9(07)V99.
004100         05  IND-RESIST-2             PIC S9(07)V99.
004200         05  IND-SUPPORT-1            PIC S9(07)V99.
004300         05  IND-SUPPORT-2            PIC S9(07)V99.
004400         05  IND-AVG-VOLUME-20        PIC 9(12).
004500         05  IND-VOLUME-RATIO         PIC S9(03)V99.
004600         05  IND-VOL-IS-SPIKE         PIC X(01).
004700         05  IND-MACD-CROSSOVER       PIC X(18).
004800         05  IND-LAST-CLOSE           PIC S9(07)V99.
004900         05  FILLER                   PIC X(01).
