000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIGEMA.
000300 AUTHOR.        DAVID QUINTERO.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  05/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*    SIGEMA  --  EXPONENTIAL MOVING AVERAGE CALCULATOR         *
001000*    CALLED BY SIGSCAN AT EACH SYMBOL CONTROL BREAK (SECTION   *
001100*    3000).  COMPUTES THE 20/50/200 PERIOD EMA SET, DETECTS    *
001200*    GOLDEN/DEATH CROSS BETWEEN THE 20 AND 50 EMA, THE PRICE-  *
001300*    VS-EMA POSITION, AND THE EMA ALIGNMENT.                   *
001400*---------------------------------------------------------------*
001500* MAINTENANCE LOG
001600* DATE       AUTHOR         REQUEST     DESCRIPTION
001700* ---------- -------------  ----------  ------------------------
001800* 05/14/91   D QUINTERO     CDC-1466    ORIGINAL PROGRAM
001900* 01/30/92   D QUINTERO     CDC-1521    ADDED EMA-200 AND THE
002000*                           ALIGNMENT TEST
002100* 10/02/98   E ACKERMAN     CDC-Y2K05   REVIEWED -- NO DATE
002200*                           FIELDS IN THIS PROGRAM, NO CHANGE
002300* 06/16/03   E ACKERMAN    CDC-1745    ADDED WORK-AREA DUMP/AUDIT
002400*                           REDEFINES VIEWS PER SHOP AUDIT
002500*                           STANDARDS REVIEW, SECTION 2.4
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004000     05  WS-EMA-LOOP-SUB             PIC S9(03) COMP.
004100     05  WS-EMA-PERIOD-PARM          PIC S9(03) COMP.
004200     05  WS-EMA-VALID-COUNT          PIC S9(01) COMP.
004300     05  WS-EMA-ABOVE-COUNT          PIC S9(01) COMP.
004400     05  FILLER                    PIC X(01).
004500*---------------------------------------------------------------*
004600 01  WS-EMA-K-FACTOR                 PIC S9(01)V9999.
004700*---------------------------------------------------------------*
004800 01  WS-EMA-WORK-RESULT.
004900     05  WS-EMA-CUR-RESULT           PIC S9(07)V9999.
005000     05  WS-EMA-PREV-RESULT          PIC S9(07)V9999.
005100     05  FILLER                    PIC X(01).
005200*---------------------------------------------------------------*
005300 01  WS-EMA-20-SAVE.
005400     05  WS-EMA-20-CUR               PIC S9(07)V9999.
005500     05  WS-EMA-20-PREV              PIC S9(07)V9999.
005600     05  FILLER                    PIC X(01).
005700*---------------------------------------------------------------*
005800 01  WS-EMA-50-SAVE.
005900     05  WS-EMA-50-CUR               PIC S9(07)V9999.
006000     05  WS-EMA-50-PREV              PIC S9(07)V9999.
006100     05  FILLER                    PIC X(01).
006200*---------------------------------------------------------------*
006300 01  WS-EMA-200-SAVE.
006400     05  WS-EMA-200-CUR              PIC S9(07)V9999.
006500     05  WS-EMA-200-PREV             PIC S9(07)V9999.
006600     05  FILLER                    PIC X(01).
006700*---------------------------------------------------------------*
006800 01  WS-LAST-CLOSE                   PIC S9(07)V99.
006900*---------------------------------------------------------------*
007000*---------------------------------------------------------------*
007100*    WORK-AREA REDEFINES -- HOUSE HABIT OF CARRYING AN ALTERNATE*
007200*    VIEW OF SMALL CONTROL AREAS FOR DUMP/AUDIT READABILITY.    *
007300*    06/16/03   CDC-1745                                            *
007400*---------------------------------------------------------------*
007500 01  WS-PROGRAM-RUN-STAMP.
007600     05  WS-RUN-STAMP-YY             PIC 9(02) VALUE ZERO.
007700     05  WS-RUN-STAMP-MM             PIC 9(02) VALUE ZERO.
007800     05  WS-RUN-STAMP-DD             PIC 9(02) VALUE ZERO.
007900 01  WS-RUN-STAMP-NUMERIC REDEFINES WS-PROGRAM-RUN-STAMP
008000                                  PIC 9(06).
008100*
008200 01  WS-CALC-TALLY-FIELDS.
008300     05  WS-CALC-TALLY-1             PIC S9(04) COMP VALUE ZERO.
008400     05  WS-CALC-TALLY-2             PIC S9(04) COMP VALUE ZERO.
008500     05  WS-CALC-TALLY-3             PIC S9(04) COMP VALUE ZERO.
008600 01  WS-CALC-TALLY-TABLE REDEFINES WS-CALC-TALLY-FIELDS.
008700     05  WS-CALC-TALLY-ENTRY         PIC S9(04) COMP
008800                                      OCCURS 3 TIMES.
008900*
009000 01  WS-CALC-ERROR-SWITCHES.
009100     05  WS-CALC-ERR-SW-1            PIC X(01) VALUE 'N'.
009200     05  WS-CALC-ERR-SW-2            PIC X(01) VALUE 'N'.
009300     05  WS-CALC-ERR-SW-3            PIC X(01) VALUE 'N'.
009400     05  WS-CALC-ERR-SW-4            PIC X(01) VALUE 'N'.
009500 01  WS-CALC-ERROR-SWITCHES-ALT REDEFINES WS-CALC-ERROR-SWITCHES
009600                                  PIC X(04).
009700*===============================================================*
009800 LINKAGE SECTION.
009900 COPY SIGBART.
010000*---------------------------------------------------------------*
010100 01  LS-EMA-RESULT.
010200     05  LS-EMA-20                   PIC S9(07)V99.
010300     05  LS-EMA-50                   PIC S9(07)V99.
010400     05  LS-EMA-200                  PIC S9(07)V99.
010500     05  LS-EMA-20-VALID             PIC X(01).
010600     05  LS-EMA-50-VALID             PIC X(01).
010700     05  LS-EMA-200-VALID            PIC X(01).
010800     05  LS-EMA-CROSSOVER            PIC X(12).
010900     05  LS-EMA-CROSS-SIGNAL         PIC X(08).
011000     05  LS-EMA-CROSS-STRENGTH       PIC 9(01).
011100     05  LS-EMA-POSITION             PIC X(16).
011200     05  LS-EMA-POSITION-STRENGTH    PIC 9(01).
011300     05  LS-EMA-ALIGNMENT            PIC X(08).
011400     05  FILLER                      PIC X(01).
011500*===============================================================*
011600 PROCEDURE DIVISION USING BAR-TABLE-SIZE, BAR-TABLE, LS-EMA-RESULT.
011700*---------------------------------------------------------------*
011800 0000-MAIN-ROUTINE.
011900*---------------------------------------------------------------*
012000     PERFORM 1000-INITIALIZE-RESULT.
012100     MOVE BAR-CLOSE (BAR-TABLE-SIZE) TO WS-LAST-CLOSE.
012200     IF BAR-TABLE-SIZE NOT LESS THAN 20
012300         MOVE 20 TO WS-EMA-PERIOD-PARM
012400         PERFORM 2900-EMA-RECURRENCE
012500         MOVE WS-EMA-CUR-RESULT  TO WS-EMA-20-CUR
012600         MOVE WS-EMA-PREV-RESULT TO WS-EMA-20-PREV
012700         MOVE WS-EMA-CUR-RESULT  TO LS-EMA-20
012800         MOVE 'Y'                TO LS-EMA-20-VALID.
012900     IF BAR-TABLE-SIZE NOT LESS THAN 50
013000         MOVE 50 TO WS-EMA-PERIOD-PARM
013100         PERFORM 2900-EMA-RECURRENCE
013200         MOVE WS-EMA-CUR-RESULT  TO WS-EMA-50-CUR
013300         MOVE WS-EMA-PREV-RESULT TO WS-EMA-50-PREV
013400         MOVE WS-EMA-CUR-RESULT  TO LS-EMA-50
013500         MOVE 'Y'                TO LS-EMA-50-VALID.
013600     IF BAR-TABLE-SIZE NOT LESS THAN 200
013700         MOVE 200 TO WS-EMA-PERIOD-PARM
013800         PERFORM 2900-EMA-RECURRENCE
013900         MOVE WS-EMA-CUR-RESULT  TO WS-EMA-200-CUR
014000         MOVE WS-EMA-PREV-RESULT TO WS-EMA-200-PREV
014100         MOVE WS-EMA-CUR-RESULT  TO LS-EMA-200
014200         MOVE 'Y'                TO LS-EMA-200-VALID.
014300     PERFORM 3000-DETECT-CROSSOVER.
014400     PERFORM 4000-DETECT-PRICE-POSITION.
014500     PERFORM 5000-DETECT-ALIGNMENT.
014600     GOBACK.
014700*---------------------------------------------------------------*
014800 1000-INITIALIZE-RESULT.
014900*---------------------------------------------------------------*
015000     MOVE ZERO  TO LS-EMA-20  LS-EMA-50  LS-EMA-200
015100                   LS-EMA-CROSS-STRENGTH LS-EMA-POSITION-STRENGTH
015200                   WS-EMA-20-CUR WS-EMA-20-PREV
015300                   WS-EMA-50-CUR WS-EMA-50-PREV
015400                   WS-EMA-200-CUR WS-EMA-200-PREV.
015500     MOVE 'N'   TO LS-EMA-20-VALID LS-EMA-50-VALID
015600                   LS-EMA-200-VALID.
015700     MOVE SPACE TO LS-EMA-CROSSOVER LS-EMA-CROSS-SIGNAL
015800                   LS-EMA-POSITION  LS-EMA-ALIGNMENT.
015900*---------------------------------------------------------------*
016000 2900-EMA-RECURRENCE.
016100*---------------------------------------------------------------*
016200*    EMA(0) = CLOSE(0); EMA(I) = CLOSE(I)*K + EMA(I-1)*(1-K).   *
016300*    K = 2 / (PERIOD + 1).  RETURNS FINAL AND PRIOR-BAR VALUE.  *
016400*---------------------------------------------------------------*
016500     COMPUTE WS-EMA-K-FACTOR ROUNDED =
016600             2 / (WS-EMA-PERIOD-PARM + 1).
016700     MOVE BAR-CLOSE (1) TO WS-EMA-CUR-RESULT.
016800     MOVE WS-EMA-CUR-RESULT TO WS-EMA-PREV-RESULT.
016900     PERFORM 2950-EMA-ONE-BAR
017000             VARYING WS-EMA-LOOP-SUB FROM 2 BY 1
017100             UNTIL WS-EMA-LOOP-SUB GREATER THAN BAR-TABLE-SIZE.
017200*---------------------------------------------------------------*
017300 2950-EMA-ONE-BAR.
017400*---------------------------------------------------------------*
017500     MOVE WS-EMA-CUR-RESULT TO WS-EMA-PREV-RESULT.
017600     COMPUTE WS-EMA-CUR-RESULT ROUNDED =
017700             (BAR-CLOSE (WS-EMA-LOOP-SUB) * WS-EMA-K-FACTOR)
017800           + (WS-EMA-PREV-RESULT * (1 - WS-EMA-K-FACTOR)).
017900*---------------------------------------------------------------*
018000 3000-DETECT-CROSSOVER.
018100*---------------------------------------------------------------*
018200     IF BAR-TABLE-SIZE NOT LESS THAN 52
018300         IF WS-EMA-20-PREV NOT GREATER THAN WS-EMA-50-PREV
018400            AND WS-EMA-20-CUR GREATER THAN WS-EMA-50-CUR
018500             MOVE 'GOLDEN-CROSS' TO LS-EMA-CROSSOVER
018600             MOVE 'BULLISH'      TO LS-EMA-CROSS-SIGNAL
018700             MOVE 5              TO LS-EMA-CROSS-STRENGTH
018800         ELSE
018900         IF WS-EMA-20-PREV NOT LESS THAN WS-EMA-50-PREV
019000            AND WS-EMA-20-CUR LESS THAN WS-EMA-50-CUR
019100             MOVE 'DEATH-CROSS'  TO LS-EMA-CROSSOVER
019200             MOVE 'BEARISH'      TO LS-EMA-CROSS-SIGNAL
019300             MOVE 5              TO LS-EMA-CROSS-STRENGTH
019400         ELSE
019500             MOVE 'NONE'         TO LS-EMA-CROSSOVER
019600         END-IF
019700         END-IF
019800     ELSE
019900         MOVE 'NONE'             TO LS-EMA-CROSSOVER.
020000*---------------------------------------------------------------*
020100 4000-DETECT-PRICE-POSITION.
020200*---------------------------------------------------------------*
020300     MOVE ZERO TO WS-EMA-VALID-COUNT WS-EMA-ABOVE-COUNT.
020400     IF LS-EMA-20-VALID EQUAL 'Y'
020500         ADD 1 TO WS-EMA-VALID-COUNT
020600         IF WS-LAST-CLOSE GREATER THAN LS-EMA-20
020700             ADD 1 TO WS-EMA-ABOVE-COUNT.
020800     IF LS-EMA-50-VALID EQUAL 'Y'
020900         ADD 1 TO WS-EMA-VALID-COUNT
021000         IF WS-LAST-CLOSE GREATER THAN LS-EMA-50
021100             ADD 1 TO WS-EMA-ABOVE-COUNT.
021200     IF LS-EMA-200-VALID EQUAL 'Y'
021300         ADD 1 TO WS-EMA-VALID-COUNT
021400         IF WS-LAST-CLOSE GREATER THAN LS-EMA-200
021500             ADD 1 TO WS-EMA-ABOVE-COUNT.
021600     IF WS-EMA-VALID-COUNT GREATER THAN ZERO
021700         IF WS-EMA-ABOVE-COUNT EQUAL WS-EMA-VALID-COUNT
021800             MOVE 'STRONG-BULLISH' TO LS-EMA-POSITION
021900             MOVE 5                TO LS-EMA-POSITION-STRENGTH
022000         ELSE
022100         IF WS-EMA-ABOVE-COUNT EQUAL ZERO
022200             MOVE 'STRONG-BEARISH' TO LS-EMA-POSITION
022300             MOVE 5                TO LS-EMA-POSITION-STRENGTH
022400         ELSE
022500         IF WS-EMA-ABOVE-COUNT * 2 GREATER THAN WS-EMA-VALID-COUNT
022600             MOVE 'BULLISH'        TO LS-EMA-POSITION
022700             MOVE 3                TO LS-EMA-POSITION-STRENGTH
022800         ELSE
022900             MOVE 'BEARISH'        TO LS-EMA-POSITION
023000             MOVE 3                TO LS-EMA-POSITION-STRENGTH
023100         END-IF
023200         END-IF
023300         END-IF.
023400*---------------------------------------------------------------*
023500 5000-DETECT-ALIGNMENT.
023600*---------------------------------------------------------------*
023700     IF LS-EMA-20-VALID EQUAL 'Y' AND LS-EMA-50-VALID EQUAL 'Y'
023800        AND LS-EMA-200-VALID EQUAL 'Y'
023900         IF LS-EMA-20 GREATER THAN LS-EMA-50
024000            AND LS-EMA-50 GREATER THAN LS-EMA-200
024100             MOVE 'BULLISH' TO LS-EMA-ALIGNMENT
024200         ELSE
024300         IF LS-EMA-20 LESS THAN LS-EMA-50
024400            AND LS-EMA-50 LESS THAN LS-EMA-200
024500             MOVE 'BEARISH' TO LS-EMA-ALIGNMENT
024600         ELSE
024700             MOVE 'NONE'    TO LS-EMA-ALIGNMENT
024800         END-IF
024900         END-IF
025000     ELSE
025100         MOVE 'NONE' TO LS-EMA-ALIGNMENT.
