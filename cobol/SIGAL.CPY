000100*****************************************************************
000200*    SIGAL                                                     *
000300*    RECORD LAYOUT FOR THE ALERTS FILE.  SAME LAYOUT SERVES    *
000400*    BOTH THE ALERTS-IN (INPUT) AND ALERTS-OUT (OUTPUT) FILES  *
000500*    -- SIGSCAN SECTION 5000 REWRITES EACH RECORD AFTER        *
000600*    EVALUATING IT AGAINST THE CURRENT QUOTE.                  *
000700*---------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE       AUTHOR         REQUEST     DESCRIPTION
001000* ---------- -------------  ----------  ------------------------
001100* 05/19/88   D QUINTERO     CDC-1244    ORIGINAL LAYOUT
001200* 11/30/98   E ACKERMAN     CDC-Y2K07   VERIFIED NO 2-DIGIT
001300*                           YEAR FIELDS -- NO CHANGE REQUIRED
001350* 07/03/03   D QUINTERO     CDC-1753    DROPPED THE TRAILING
001360*                           FILLER -- RECORD WAS RUNNING 4 BYTES
001370*                           LONG AGAINST THE FIXED-LENGTH ALERT
001380*                           FILE, MISALIGNING BOTH ALINDD AND
001390*                           ALOUTDD ON REREAD
001400*****************************************************************
001500 01  AL-RECORD.
001600     05  AL-ID                       PIC 9(06).
001700     05  AL-USER-ID                  PIC 9(12).
001800     05  AL-SYMBOL                   PIC X(10).
001900     05  AL-CONDITION                PIC X(12).
002000     05  AL-TARGET                   PIC S9(07)V99.
002100     05  AL-ACTIVE                   PIC X(01).
002200         88  AL-IS-ACTIVE                    VALUE 'Y'.
002300         88  AL-IS-INACTIVE                  VALUE 'N'.
002400     05  AL-TRIGGERED                PIC X(01).
002500         88  AL-IS-TRIGGERED                 VALUE 'Y'.
002600         88  AL-NOT-TRIGGERED                 VALUE 'N'.
002700     05  AL-CURRENT                  PIC S9(07)V99.
